000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CATMNT.
000300 AUTHOR.        S. K. BRANNIGAN.
000400 INSTALLATION.  MID-STATE MERCHANDISE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  06/19/1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900***************************************************************
001000* CATMNT - PRODUCT CATEGORY MASTER MAINTENANCE                *
001100*                                                             *
001200* READS THE CATEGORY MASTER AND THE NIGHTLY CATEGORY          *
001300* MAINTENANCE TRANSACTIONS (ADD, CHANGE), VALIDATES EACH      *
001400* TRANSACTION, WRITES THE REFRESHED CATEGORY MASTER, AN       *
001500* ACCEPTED-TRANSACTION LISTING AND A REJECTED-TRANSACTION     *
001600* EXCEPTION LINE ON THE SAME REPORT.                          *
001700***************************************************************
001800* CHANGE LOG                                                  *
001900*-------------------------------------------------------------*
002000* 06/19/86  SKB  CR-122  ORIGINAL PROGRAM - CATEGORY MAINT.   *
002100* 02/02/88  RTK  CR-158  DUPLICATE NAME CHECK ADDED ON ADD.   *
002200* 10/14/90  SKB  PR-199  NAME-LENGTH CHECK RAISED FROM 30 TO  *
002300*                        100 PER MARKETING'S LONGER CATALOG   *
002400*                        DESCRIPTIONS.                        *
002500* 04/27/93  JMO  CR-241  CATEGORY TABLE SIZE RAISED TO 2000.  *
002600* 11/11/96  DPH  PR-277  BLANK-NAME CHECK NOW TESTS THE       *
002700*                        LENGTH FIELD, NOT JUST SPACES.       *
002800* 12/03/98  SKB  Y2K-09  SYSTEM DATE WINDOWING ADDED TO THE   *
002900*                        REPORT HEADING ROUTINE.              *
003000* 05/08/01  CAW  CR-312  ERROR LINE NOW CARRIES THE REJECT    *
003100*                        REASON CODE INSTEAD OF FREE TEXT.    *
003200*-------------------------------------------------------------*
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS VALID-TXN-CODE IS "A" "U"
003900     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CATEGORY-MASTER-IN  ASSIGN TO CATIN
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500
004600     SELECT CATEGORY-TXN-IN     ASSIGN TO CATTXN
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT CATEGORY-MASTER-OUT ASSIGN TO CATOUT
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT CAT-RPT             ASSIGN TO CATRPT
005300            ORGANIZATION IS RECORD SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  CATEGORY-MASTER-IN
005900     LABEL RECORD IS STANDARD
006000     RECORD CONTAINS 76 CHARACTERS
006100     DATA RECORD IS CAT-REC-IN.
006200
006300 01  CAT-REC-IN.
006400     05  CI-CAT-ID               PIC 9(06).
006500     05  CI-NOMBRE               PIC X(30).
006600     05  CI-DESCRIPCION          PIC X(40).
006700
006800 FD  CATEGORY-MASTER-OUT
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 76 CHARACTERS
007100     DATA RECORD IS CAT-REC-OUT.
007200
007300 01  CAT-REC-OUT.
007400     05  CO-CAT-ID               PIC 9(06).
007500     05  CO-NOMBRE               PIC X(30).
007600     05  CO-DESCRIPCION          PIC X(40).
007700
007800 FD  CATEGORY-TXN-IN
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 150 CHARACTERS
008100     DATA RECORD IS CAT-TXN-REC.
008200
008300 01  CAT-TXN-REC.
008400     05  CTX-TXN-CODE            PIC X(01).
008500         88  CTX-ADD                 VALUE "A".
008600         88  CTX-UPDATE              VALUE "U".
008700     05  CTX-CAT-ID              PIC 9(06).
008800     05  CTX-NOMBRE-LEN          PIC 9(03).
008900     05  CTX-NOMBRE.
009000         10  CTX-NOMBRE-STORED   PIC X(30).
009100         10  CTX-NOMBRE-EXTRA    PIC X(70).
009200     05  CTX-DESCRIPCION         PIC X(40).
009300
009400 FD  CAT-RPT
009500     LABEL RECORD IS OMITTED
009600     RECORD CONTAINS 132 CHARACTERS
009700     LINAGE IS 60 WITH FOOTING AT 55
009800     DATA RECORD IS PRTLINE.
009900
010000 01  PRTLINE                     PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300 01  WORK-AREA.
010400     05  C-PCTR                  PIC 99       VALUE ZERO    COMP.
010500     05  C-ERR-PCTR              PIC 99       VALUE ZERO    COMP.
010600     05  C-ACCEPT-CTR            PIC 9(05)    VALUE ZERO    COMP.
010700     05  C-ERR-CTR               PIC 9(05)    VALUE ZERO    COMP.
010800     05  WS-CAT-IX               PIC 9(05)    VALUE ZERO    COMP.
010900     05  WS-FOUND-IX             PIC 9(05)    VALUE ZERO    COMP.
011000     05  WS-DUP-IX               PIC 9(05)    VALUE ZERO    COMP.
011100     05  WS-CAT-COUNT            PIC 9(05)    VALUE ZERO    COMP.
011200     05  WS-LOAD-DONE            PIC XXX      VALUE "NO".
011300     05  MORE-TXNS               PIC XXX      VALUE "YES".
011400     05  ERR-SWITCH              PIC X(01)    VALUE "N".
011500         88  TXN-IN-ERROR            VALUE "Y".
011600     05  O-ERR-MSG               PIC X(02).
011700     05  FILLER                  PIC X(01)    VALUE SPACES.
011800
011900 01  WS-SYS-DATE                 PIC 9(08).
012000 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
012100     05  WS-SYS-YYYY             PIC 9(04).
012200     05  WS-SYS-MM               PIC 99.
012300     05  WS-SYS-DD               PIC 99.
012400
012500 01  WS-DATE-ACCEPT              PIC 9(06).
012600 01  WS-DATE-ACCEPT-R REDEFINES WS-DATE-ACCEPT.
012700     05  WS-ACC-YY               PIC 99.
012800     05  WS-ACC-MM               PIC 99.
012900     05  WS-ACC-DD               PIC 99.
013000 01  WS-CENTURY                  PIC 9(04)    VALUE 1900.
013100
013200 01  WS-CAT-ID-AREA              PIC 9(06)    VALUE ZERO.
013300 01  WS-CAT-ID-EDIT REDEFINES WS-CAT-ID-AREA.
013400     05  WS-CAT-ID-X             PIC X(06).
013500
013600 01  CAT-TABLE.
013700     05  CAT-TABLE-ENTRY OCCURS 2000 TIMES
013800             INDEXED BY CT-IX.
013900         10  CT-CAT-ID           PIC 9(06).
014000         10  CT-NOMBRE           PIC X(30).
014100         10  CT-DESCRIPCION      PIC X(40).
014200         10  FILLER              PIC X(02).
014300
014400 01  COMPANY-TITLE.
014500     05  FILLER                  PIC X(06)    VALUE "DATE:".
014600     05  O-MONTH                 PIC 99.
014700     05  FILLER                  PIC X        VALUE "/".
014800     05  O-DAY                   PIC 99.
014900     05  FILLER                  PIC X        VALUE "/".
015000     05  O-YEAR                  PIC 9(04).
015100     05  FILLER                  PIC X(22)    VALUE SPACES.
015200     05  FILLER                  PIC X(49)
015300             VALUE "MID-STATE MERCHANDISE CO. - CATEGORY MAINTENANCE".
015400     05  FILLER                  PIC X(31)    VALUE SPACES.
015500     05  FILLER                  PIC X(06)    VALUE "PAGE:".
015600     05  O-PCTR                  PIC Z9.
015700
015800 01  DETAIL-TITLE.
015900     05  FILLER                  PIC X(06)    VALUE "CAT ID".
016000     05  FILLER                  PIC X(04)    VALUE SPACES.
016100     05  FILLER                  PIC X(04)    VALUE "NAME".
016200     05  FILLER                  PIC X(27)    VALUE SPACES.
016300     05  FILLER                  PIC X(11)    VALUE "DESCRIPTION".
016400     05  FILLER                  PIC X(80)    VALUE SPACES.
016500
016600 01  DETAIL-LINE.
016700     05  O-CAT-ID                PIC 9(06).
016800     05  FILLER                  PIC X(04)    VALUE SPACES.
016900     05  O-NOMBRE                PIC X(30).
017000     05  FILLER                  PIC X(01)    VALUE SPACES.
017100     05  O-DESCRIPCION           PIC X(40).
017200     05  FILLER                  PIC X(51)    VALUE SPACES.
017300
017400 01  TOTALS-LINE.
017500     05  FILLER                  PIC X(10)    VALUE SPACES.
017600     05  FILLER                  PIC X(22)    VALUE "TOTAL CATEGORIES ON FI".
017700     05  FILLER                  PIC X(03)    VALUE "LE:".
017800     05  O-CAT-COUNT             PIC ZZ,ZZ9.
017900     05  FILLER                  PIC X(92)    VALUE SPACES.
018000
018100 01  BLANK-LINE.
018200     05  FILLER                  PIC X(132)   VALUE SPACES.
018300
018400 01  ERROR-TITLE.
018500     05  FILLER                  PIC X(06)    VALUE "CAT ID".
018600     05  FILLER                  PIC X(04)    VALUE SPACES.
018700     05  FILLER                  PIC X(04)    VALUE "NAME".
018800     05  FILLER                  PIC X(27)    VALUE SPACES.
018900     05  FILLER                  PIC X(06)    VALUE "REASON".
019000     05  FILLER                  PIC X(85)    VALUE SPACES.
019100
019200 01  ERROR-LINE.
019300     05  EO-CAT-ID               PIC 9(06).
019400     05  FILLER                  PIC X(04)    VALUE SPACES.
019500     05  EO-NOMBRE               PIC X(30).
019600     05  FILLER                  PIC X(01)    VALUE SPACES.
019700     05  EO-ERR-MSG              PIC X(02).
019800     05  FILLER                  PIC X(89)    VALUE SPACES.
019900
020000 01  ERROR-TOTAL-LINE.
020100     05  FILLER                  PIC X(10)    VALUE SPACES.
020200     05  FILLER                  PIC X(25)    VALUE
020300             "TOTAL TRANSACTIONS REJECT".
020400     05  FILLER                  PIC X(03)    VALUE "ED:".
020500     05  O-ERR-CTR               PIC ZZ,ZZ9.
020600     05  FILLER                  PIC X(89)    VALUE SPACES.
020700
020800 PROCEDURE DIVISION.
020900
021000 0000-CATMNT.
021100     PERFORM 1000-INIT.
021200     PERFORM 2000-MAINLINE
021300         UNTIL MORE-TXNS = "NO".
021400     PERFORM 3000-CLOSING.
021500     STOP RUN.
021600
021700 1000-INIT.
021800     PERFORM 1050-GET-SYS-DATE.
021900
022000     OPEN INPUT  CATEGORY-MASTER-IN.
022100     OPEN INPUT  CATEGORY-TXN-IN.
022200     OPEN OUTPUT CATEGORY-MASTER-OUT.
022300     OPEN OUTPUT CAT-RPT.
022400
022500     PERFORM 1100-LOAD-CAT-TABLE
022600         UNTIL WS-LOAD-DONE = "YES".
022700
022800     PERFORM 9000-READ-TXN.
022900     PERFORM 9900-HEADING.
023000     PERFORM 9100-ERR-HEADING.
023100
023200 1050-GET-SYS-DATE.
023300     ACCEPT WS-DATE-ACCEPT FROM DATE.
023400     IF WS-ACC-YY < 50
023500         MOVE 2000 TO WS-CENTURY
023600     ELSE
023700         MOVE 1900 TO WS-CENTURY
023800     END-IF.
023900     COMPUTE WS-SYS-YYYY = WS-CENTURY + WS-ACC-YY.
024000     MOVE WS-ACC-MM TO WS-SYS-MM.
024100     MOVE WS-ACC-DD TO WS-SYS-DD.
024200     MOVE WS-SYS-MM TO O-MONTH.
024300     MOVE WS-SYS-DD TO O-DAY.
024400     MOVE WS-SYS-YYYY TO O-YEAR.
024500
024600 1100-LOAD-CAT-TABLE.
024700     READ CATEGORY-MASTER-IN
024800         AT END
024900             MOVE "YES" TO WS-LOAD-DONE
025000             GO TO 1100-EXIT.
025100     ADD 1 TO WS-CAT-COUNT.
025200     MOVE WS-CAT-COUNT TO WS-CAT-IX.
025300     MOVE CI-CAT-ID      TO CT-CAT-ID (WS-CAT-IX).
025400     MOVE CI-NOMBRE      TO CT-NOMBRE (WS-CAT-IX).
025500     MOVE CI-DESCRIPCION TO CT-DESCRIPCION (WS-CAT-IX).
025600
025700 1100-EXIT.
025800     EXIT.
025900
026000 2000-MAINLINE.
026100     PERFORM 2100-VALIDATION THRU 2100-EXIT.
026200
026300     IF TXN-IN-ERROR
026400         PERFORM 2200-ERROR-PRT
026500     ELSE
026600         PERFORM 2300-APPLY-TXN
026700     END-IF.
026800
026900     PERFORM 9000-READ-TXN.
027000
027100 2100-VALIDATION.
027200     MOVE "N" TO ERR-SWITCH.
027300     MOVE SPACES TO O-ERR-MSG.
027400     MOVE ZERO TO WS-FOUND-IX.
027500     MOVE ZERO TO WS-DUP-IX.
027600
027700     IF CTX-NOMBRE-LEN = ZERO OR CTX-NOMBRE = SPACES
027800         MOVE "Y" TO ERR-SWITCH
027900         MOVE "V1" TO O-ERR-MSG
028000         GO TO 2100-EXIT
028100     END-IF.
028200
028300     IF CTX-NOMBRE-LEN > 100
028400         MOVE "Y" TO ERR-SWITCH
028500         MOVE "V2" TO O-ERR-MSG
028600         GO TO 2100-EXIT
028700     END-IF.
028800
028900     PERFORM 8200-FIND-DUP-NAME.
029000
029100     IF CTX-ADD
029200         IF WS-DUP-IX > ZERO
029300             MOVE "Y" TO ERR-SWITCH
029400             MOVE "D1" TO O-ERR-MSG
029500         END-IF
029600     ELSE
029700         PERFORM 8100-FIND-CATEGORY
029800         IF WS-FOUND-IX = ZERO
029900             MOVE "Y" TO ERR-SWITCH
030000             MOVE "N1" TO O-ERR-MSG
030100         ELSE
030200             IF WS-DUP-IX > ZERO AND WS-DUP-IX NOT = WS-FOUND-IX
030300                 MOVE "Y" TO ERR-SWITCH
030400                 MOVE "D1" TO O-ERR-MSG
030500             END-IF
030600         END-IF
030700     END-IF.
030800
030900 2100-EXIT.
031000     EXIT.
031100
031200 2200-ERROR-PRT.
031300     ADD 1 TO C-ERR-CTR.
031400     MOVE CTX-CAT-ID TO EO-CAT-ID.
031500     MOVE CTX-NOMBRE-STORED TO EO-NOMBRE.
031600     MOVE O-ERR-MSG TO EO-ERR-MSG.
031700
031800     WRITE PRTLINE
031900         FROM ERROR-LINE
032000             AFTER ADVANCING 1 LINE
032100                 AT EOP
032200                     PERFORM 9100-ERR-HEADING.
032300
032400 2300-APPLY-TXN.
032500     ADD 1 TO C-ACCEPT-CTR.
032600
032700     IF CTX-ADD
032800         ADD 1 TO WS-CAT-COUNT
032900         MOVE WS-CAT-COUNT TO WS-CAT-IX
033000         MOVE CTX-CAT-ID        TO CT-CAT-ID (WS-CAT-IX)
033100         MOVE CTX-NOMBRE-STORED TO CT-NOMBRE (WS-CAT-IX)
033200         MOVE CTX-DESCRIPCION   TO CT-DESCRIPCION (WS-CAT-IX)
033300     ELSE
033400         MOVE CTX-NOMBRE-STORED TO CT-NOMBRE (WS-FOUND-IX)
033500         MOVE CTX-DESCRIPCION   TO CT-DESCRIPCION (WS-FOUND-IX)
033600     END-IF.
033700
033800     MOVE CTX-CAT-ID        TO O-CAT-ID.
033900     MOVE CTX-NOMBRE-STORED TO O-NOMBRE.
034000     MOVE CTX-DESCRIPCION   TO O-DESCRIPCION.
034100
034200     WRITE PRTLINE
034300         FROM DETAIL-LINE
034400             AFTER ADVANCING 1 LINE
034500                 AT EOP
034600                     PERFORM 9900-HEADING.
034700
034800 8100-FIND-CATEGORY.
034900     PERFORM 8110-FIND-CATEGORY-TEST
035000         VARYING CT-IX FROM 1 BY 1
035100             UNTIL CT-IX > WS-CAT-COUNT.
035200
035300 8110-FIND-CATEGORY-TEST.
035400     IF CT-CAT-ID (CT-IX) = CTX-CAT-ID
035500         SET WS-FOUND-IX TO CT-IX
035600         SET CT-IX TO WS-CAT-COUNT
035700     END-IF.
035800
035900 8200-FIND-DUP-NAME.
036000     PERFORM 8210-FIND-DUP-NAME-TEST
036100         VARYING CT-IX FROM 1 BY 1
036200             UNTIL CT-IX > WS-CAT-COUNT.
036300
036400 8210-FIND-DUP-NAME-TEST.
036500     IF CT-NOMBRE (CT-IX) = CTX-NOMBRE-STORED
036600         SET WS-DUP-IX TO CT-IX
036700         SET CT-IX TO WS-CAT-COUNT
036800     END-IF.
036900
037000 3000-CLOSING.
037100     PERFORM 3100-REWRITE-MASTER.
037200     PERFORM 3200-TOTALS.
037300     PERFORM 3300-ERROR-TOTAL.
037400
037500     CLOSE CATEGORY-MASTER-IN.
037600     CLOSE CATEGORY-TXN-IN.
037700     CLOSE CATEGORY-MASTER-OUT.
037800     CLOSE CAT-RPT.
037900
038000 3100-REWRITE-MASTER.
038100     PERFORM 3110-REWRITE-ONE-CAT
038200         VARYING WS-CAT-IX FROM 1 BY 1
038300             UNTIL WS-CAT-IX > WS-CAT-COUNT.
038400
038500 3110-REWRITE-ONE-CAT.
038600     MOVE SPACES TO CAT-REC-OUT.
038700     MOVE CT-CAT-ID (WS-CAT-IX)      TO CO-CAT-ID.
038800     MOVE CT-NOMBRE (WS-CAT-IX)      TO CO-NOMBRE.
038900     MOVE CT-DESCRIPCION (WS-CAT-IX) TO CO-DESCRIPCION.
039000     WRITE CAT-REC-OUT.
039100
039200 3200-TOTALS.
039300     MOVE WS-CAT-COUNT TO O-CAT-COUNT.
039400     WRITE PRTLINE
039500         FROM TOTALS-LINE
039600             AFTER ADVANCING 2 LINES.
039700
039800 3300-ERROR-TOTAL.
039900     MOVE C-ERR-CTR TO O-ERR-CTR.
040000     WRITE PRTLINE
040100         FROM ERROR-TOTAL-LINE
040200             AFTER ADVANCING 2 LINES.
040300
040400 9000-READ-TXN.
040500     READ CATEGORY-TXN-IN
040600         AT END
040700             MOVE "NO" TO MORE-TXNS.
040800
040900 9100-ERR-HEADING.
041000     ADD 1 TO C-ERR-PCTR.
041100     WRITE PRTLINE
041200         FROM BLANK-LINE
041300             AFTER ADVANCING 2 LINES.
041400     WRITE PRTLINE
041500         FROM ERROR-TITLE
041600             AFTER ADVANCING 1 LINE.
041700
041800 9900-HEADING.
041900     ADD 1 TO C-PCTR.
042000     MOVE C-PCTR TO O-PCTR.
042100
042200     WRITE PRTLINE
042300         FROM COMPANY-TITLE
042400             AFTER ADVANCING PAGE.
042500     WRITE PRTLINE
042600         FROM DETAIL-TITLE
042700             AFTER ADVANCING 2 LINES.
042800     WRITE PRTLINE
042900         FROM BLANK-LINE
043000             AFTER ADVANCING 1 LINE.
