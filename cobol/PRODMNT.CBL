000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODMNT.
000300 AUTHOR.        R. T. KOVACS.
000400 INSTALLATION.  MID-STATE MERCHANDISE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  03/14/1984.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900***************************************************************
001000* PRODMNT - PRODUCT MASTER MAINTENANCE AND STOCK REPORTING    *
001100*                                                             *
001200* READS THE CURRENT PRODUCT MASTER AND THE NIGHTLY PRODUCT    *
001300* MAINTENANCE TRANSACTIONS (ADD, CHANGE, DELETE, AND STOCK    *
001400* ADJUST), VALIDATES EACH TRANSACTION, WRITES THE REFRESHED   *
001500* PRODUCT MASTER, AN ACCEPTED-TRANSACTION LISTING CARRYING    *
001600* STOCK AND OUT-OF-STOCK TOTALS, AND A REJECTED-TRANSACTION   *
001700* EXCEPTION REPORT.                                           *
001800***************************************************************
001900* CHANGE LOG                                                  *
002000*-------------------------------------------------------------*
002100* 03/14/84 RTK  ORIG  INITIAL RELEASE.  SEQUENTIAL PRODUCT     *
002200*                     MASTER REWRITE WITH ADD/CHANGE/DELETE.  *
002300* 09/02/85 RTK  CR-114  ADDED STOCK-ADJUST TRANSACTION TYPE.   *
002400* 01/19/87 DPH  CR-203  ARTICLE NUMBER UNIQUENESS CHECK ADDED  *
002500*                       ON ADD - DUPES WERE SLIPPING THROUGH. *
002600* 06/30/89 RTK  CR-266  OUT-OF-STOCK LISTING ADDED TO PRTOUT.  *
002700* 11/11/91 JMO  PR-315  NEGATIVE STOCK/PRICE EDIT TIGHTENED.   *
002800* 04/08/93 DPH  CR-388  REJECTED TXN REPORT SPLIT FROM MAIN    *
002900*                       LISTING ONTO ITS OWN PRINT FILE.       *
003000* 02/14/96 SKB  PR-441  STOCK TABLE SIZE RAISED TO 4000 ITEMS. *
003100* 10/05/98 CAW  Y2K-07  CENTURY WINDOW REVIEWED - STORED DATES *
003200*                       ARE OPERATOR-KEYED, NO 2-DIGIT YEARS   *
003300*                       CARRIED IN THIS PROGRAM.  NO CHANGE.   *
003400* 03/01/99 CAW  CR-507  TOTAL STOCK ACCUMULATOR WIDENED.       *
003500* 07/22/02 LMP  PR-560  CATEGORY/COMPANY ID EDITED NUMERIC.    *
003600* 02/18/03 SKB  CR-588  ADDED PRICE-RANGE QUERY AND ARTICLE     *
003700*                       SEARCH REQUEST PROCESSING (PRODQRY      *
003800*                       FILE) PER MERCHANDISING DEPT REQUEST -  *
003900*                       THESE WERE BEING HANDLED BY HAND        *
004000*                       AGAINST THE PRINTED LISTING.            *
004100***************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS VALID-TXN-CODE IS "A" "U" "D" "S"
005000     CLASS VALID-QRY-TYPE IS "P" "S"
005100     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PRODUCT-MASTER-IN
005600         ASSIGN TO PRODIN
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT PRODUCT-TXN-IN
006000         ASSIGN TO PRODTXN
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT PRODUCT-MASTER-OUT
006400         ASSIGN TO PRODOUT
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT PROD-RPT
006800         ASSIGN TO PRODPRT
006900         ORGANIZATION IS RECORD SEQUENTIAL.
007000
007100     SELECT PROD-ERR
007200         ASSIGN TO PRODERR
007300         ORGANIZATION IS RECORD SEQUENTIAL.
007400
007500     SELECT PRODUCT-QUERY-IN
007600         ASSIGN TO PRODQRY
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  PRODUCT-MASTER-IN
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 131 CHARACTERS
008500     DATA RECORD IS PROD-REC-IN.
008600
008700 01  PROD-REC-IN.
008800     05  PI-PROD-ID              PIC 9(06).
008900     05  PI-PROD-ARTICULO        PIC X(20).
009000     05  PI-PROD-DESCRIPCION     PIC X(40).
009100     05  PI-PROD-PRECIO          PIC S9(07).
009200     05  PI-PROD-CATEGORIA-ID    PIC 9(06).
009300     05  PI-PROD-COMPANIA-ID     PIC 9(06).
009400     05  PI-PROD-STOCK           PIC S9(05).
009500     05  PI-PROD-IMAGEN-URL      PIC X(40).
009600     05  FILLER                  PIC X(01).
009700
009800 FD  PRODUCT-TXN-IN
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 131 CHARACTERS
010100     DATA RECORD IS PROD-TXN-REC.
010200
010300 01  PROD-TXN-REC.
010400     05  PMT-TXN-CODE            PIC X(01).
010500         88  PMT-ADD             VALUE "A".
010600         88  PMT-UPDATE          VALUE "U".
010700         88  PMT-DELETE          VALUE "D".
010800         88  PMT-STOCK-ADJ       VALUE "S".
010900     05  PMT-PROD-ID             PIC 9(06).
011000     05  PMT-BODY.
011100         10  PMT-ARTICULO        PIC X(20).
011200         10  PMT-DESCRIPCION     PIC X(40).
011300         10  PMT-PRECIO          PIC S9(07).
011400         10  PMT-CATEGORIA-ID    PIC 9(06).
011500         10  PMT-COMPANIA-ID     PIC 9(06).
011600         10  PMT-STOCK           PIC S9(05).
011700         10  PMT-IMAGEN-URL      PIC X(40).
011800     05  PMT-STOCKADJ REDEFINES PMT-BODY.
011900         10  PMT-ADJUST-QTY      PIC S9(05).
012000         10  FILLER              PIC X(119).
012100
012200 FD  PRODUCT-MASTER-OUT
012300     LABEL RECORD IS STANDARD
012400     RECORD CONTAINS 131 CHARACTERS
012500     DATA RECORD IS PROD-REC-OUT.
012600
012700 01  PROD-REC-OUT.
012800     05  PO-PROD-ID              PIC 9(06).
012900     05  PO-PROD-ARTICULO        PIC X(20).
013000     05  PO-PROD-DESCRIPCION     PIC X(40).
013100     05  PO-PROD-PRECIO          PIC S9(07).
013200     05  PO-PROD-CATEGORIA-ID    PIC 9(06).
013300     05  PO-PROD-COMPANIA-ID     PIC 9(06).
013400     05  PO-PROD-STOCK           PIC S9(05).
013500     05  PO-PROD-IMAGEN-URL      PIC X(40).
013600     05  FILLER                  PIC X(01).
013700
013800 FD  PROD-RPT
013900     LABEL RECORD IS OMITTED
014000     RECORD CONTAINS 132 CHARACTERS
014100     LINAGE IS 60 WITH FOOTING AT 55
014200     DATA RECORD IS PRTLINE.
014300
014400 01  PRTLINE                     PIC X(132).
014500
014600 FD  PROD-ERR
014700     LABEL RECORD IS OMITTED
014800     RECORD CONTAINS 132 CHARACTERS
014900     LINAGE IS 60 WITH FOOTING AT 55
015000     DATA RECORD IS PRTLINE-ERR.
015100
015200 01  PRTLINE-ERR                 PIC X(132).
015300
015400 FD  PRODUCT-QUERY-IN
015500     LABEL RECORD IS STANDARD
015600     RECORD CONTAINS 50 CHARACTERS
015700     DATA RECORD IS PRODUCT-QUERY-REC.
015800
015900 01  PRODUCT-QUERY-REC.
016000     05  QRY-TYPE                PIC X(01).
016100         88  QRY-PRICE-RANGE         VALUE "P".
016200         88  QRY-ARTICLE-SRCH        VALUE "S".
016300     05  QRY-PRICE-MIN           PIC S9(07).
016400     05  QRY-PRICE-MAX           PIC S9(07).
016500     05  QRY-TERM-LEN            PIC 9(02).
016600     05  QRY-SEARCH-TERM         PIC X(20).
016700     05  FILLER                  PIC X(13).
016800
016900 WORKING-STORAGE SECTION.
017000 01  WORK-AREA.
017100     05  C-PCTR                  PIC 99      VALUE ZERO   COMP.
017200     05  C-ERR-PCTR              PIC 99      VALUE ZERO   COMP.
017300     05  C-ERR-CTR               PIC 9(04)   VALUE ZERO   COMP.
017400     05  C-ACCEPT-CTR            PIC 9(04)   VALUE ZERO   COMP.
017500     05  ERR-SWITCH              PIC XXX     VALUE "NO".
017600     05  MORE-TXNS               PIC XXX     VALUE "YES".
017700     05  WS-PROD-IX              PIC 9(04)   VALUE ZERO   COMP.
017800     05  WS-FOUND-IX             PIC 9(04)   VALUE ZERO   COMP.
017900     05  WS-DUP-IX               PIC 9(04)   VALUE ZERO   COMP.
018000     05  WS-PROD-COUNT           PIC 9(04)   VALUE ZERO   COMP.
018100     05  WS-TOTAL-STOCK          PIC S9(09)  VALUE ZERO   COMP.
018200     05  WS-OUT-OF-STOCK-CTR     PIC 9(04)   VALUE ZERO   COMP.
018300     05  WS-NEW-STOCK            PIC S9(05)  VALUE ZERO.
018400     05  WS-LOAD-DONE            PIC XXX     VALUE "NO".
018500     05  O-ERR-MSG               PIC X(40)   VALUE SPACES.
018600     05  MORE-QRY                PIC XXX     VALUE "YES".
018700     05  QRY-ERR-SWITCH          PIC X(01)   VALUE "N".
018800         88  QRY-IN-ERROR            VALUE "Y".
018900     05  O-QRY-ERR-MSG           PIC X(02)   VALUE SPACES.
019000     05  WS-QRY-MATCH-CTR        PIC 9(04)   VALUE ZERO   COMP.
019100     05  WS-TERM-LEN             PIC 9(02)   VALUE ZERO   COMP.
019200     05  WS-LAST-START           PIC 9(02)   VALUE ZERO   COMP.
019300     05  WS-START-IX             PIC 9(02)   VALUE ZERO   COMP.
019400     05  WS-OFFSET-IX            PIC 9(02)   VALUE ZERO   COMP.
019500     05  WS-CMP-IX               PIC 9(02)   VALUE ZERO   COMP.
019600     05  WS-MATCH-FOUND          PIC X(01)   VALUE "N".
019700     05  WS-SUBSTR-MATCH         PIC X(01)   VALUE "N".
019800     05  FILLER                  PIC X(01)   VALUE SPACES.
019900
020000 01  WS-SYS-DATE                 PIC 9(08).
020100 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
020200     05  WS-SYS-YYYY             PIC 9(04).
020300     05  WS-SYS-MM               PIC 99.
020400     05  WS-SYS-DD               PIC 99.
020500
020600 01  WS-DATE-ACCEPT              PIC 9(06).
020700 01  WS-DATE-ACCEPT-R REDEFINES WS-DATE-ACCEPT.
020800     05  WS-ACC-YY               PIC 99.
020900     05  WS-ACC-MM               PIC 99.
021000     05  WS-ACC-DD               PIC 99.
021100 01  WS-CENTURY                  PIC 9(04) VALUE 1900.
021200
021300 01  WS-PROD-ID-AREA.
021400     05  WS-PROD-ID-NUM          PIC 9(06).
021500 01  WS-PROD-ID-EDIT REDEFINES WS-PROD-ID-AREA.
021600     05  WS-PROD-ID-ED           PIC ZZZZZ9.
021700
021800 01  WS-ARTICULO-UC              PIC X(20)   VALUE SPACES.
021900 01  WS-ARTICULO-SCAN REDEFINES WS-ARTICULO-UC.
022000     05  WS-ARTICULO-CHAR        PIC X OCCURS 20 TIMES
022100                                     INDEXED BY WS-AC-IX.
022200 01  WS-TERM-UC                  PIC X(20)   VALUE SPACES.
022300 01  WS-TERM-SCAN REDEFINES WS-TERM-UC.
022400     05  WS-TERM-CHAR            PIC X OCCURS 20 TIMES
022500                                     INDEXED BY WS-TC-IX.
022600
022700 01  PROD-TABLE.
022800     05  PROD-TABLE-ENTRY OCCURS 4000 TIMES
022900         INDEXED BY PT-IX.
023000         10  PT-PROD-ID          PIC 9(06).
023100         10  PT-ARTICULO         PIC X(20).
023200         10  PT-DESCRIPCION      PIC X(40).
023300         10  PT-PRECIO           PIC S9(07).
023400         10  PT-CATEGORIA-ID     PIC 9(06).
023500         10  PT-COMPANIA-ID      PIC 9(06).
023600         10  PT-STOCK            PIC S9(05).
023700         10  PT-IMAGEN-URL       PIC X(40).
023800         10  PT-ACTIVE           PIC X(01) VALUE "Y".
023900             88  PT-IS-ACTIVE    VALUE "Y".
024000             88  PT-IS-DELETED   VALUE "N".
024100         10  FILLER              PIC X(04) VALUE SPACES.
024200
024300 01  COMPANY-TITLE.
024400     05  FILLER                  PIC X(6)   VALUE "DATE:".
024500     05  O-MONTH                 PIC 99.
024600     05  FILLER                  PIC X      VALUE "/".
024700     05  O-DAY                   PIC 99.
024800     05  FILLER                  PIC X      VALUE "/".
024900     05  O-YEAR                  PIC 9(4).
025000     05  FILLER                  PIC X(29)  VALUE SPACES.
025100     05  FILLER                  PIC X(38)  VALUE
025200         "MID-STATE MERCHANDISE CO. - PRODUCT M
025300-        "ASTER MAINTENANCE".
025400     05  FILLER                  PIC X(29)  VALUE SPACES.
025500     05  FILLER                  PIC X(6)   VALUE "PAGE:".
025600     05  O-PCTR                  PIC Z9.
025700
025800 01  DIVISION-TITLE.
025900     05  FILLER                  PIC X(8)   VALUE "PRODMNT".
026000     05  FILLER                  PIC X(49)  VALUE SPACES.
026100     05  FILLER                  PIC X(18)  VALUE
026200         "MERCHANDISING DIV.".
026300     05  FILLER                  PIC X(56)  VALUE SPACES.
026400
026500 01  REPORT-TITLE.
026600     05  FILLER                  PIC X(58)  VALUE SPACES.
026700     05  FILLER                  PIC X(16)  VALUE
026800         "PRODUCT LISTING".
026900     05  FILLER                  PIC X(57)  VALUE SPACES.
027000
027100 01  DETAIL-TITLE.
027200     05  FILLER                  PIC X(3)   VALUE SPACES.
027300     05  FILLER                  PIC X(7)   VALUE "PROD-ID".
027400     05  FILLER                  PIC X(4)   VALUE SPACES.
027500     05  FILLER                  PIC X(7)   VALUE "ARTICLE".
027600     05  FILLER                  PIC X(15)  VALUE SPACES.
027700     05  FILLER                  PIC X(5)   VALUE "PRICE".
027800     05  FILLER                  PIC X(6)   VALUE SPACES.
027900     05  FILLER                  PIC X(5)   VALUE "STOCK".
028000     05  FILLER                  PIC X(6)   VALUE SPACES.
028100     05  FILLER                  PIC X(3)   VALUE "TXN".
028200     05  FILLER                  PIC X(6)   VALUE SPACES.
028300     05  FILLER                  PIC X(6)   VALUE "STATUS".
028400
028500 01  DETAIL-LINE.
028600     05  FILLER                  PIC X(2)   VALUE SPACES.
028700     05  O-PROD-ID               PIC ZZZZZ9.
028800     05  FILLER                  PIC X(3)   VALUE SPACES.
028900     05  O-ARTICULO              PIC X(20).
029000     05  FILLER                  PIC X(2)   VALUE SPACES.
029100     05  O-PRECIO                PIC Z,ZZZ,ZZ9-.
029200     05  FILLER                  PIC X(3)   VALUE SPACES.
029300     05  O-STOCK                 PIC ZZ,ZZ9-.
029400     05  FILLER                  PIC X(4)   VALUE SPACES.
029500     05  O-TXN-CODE              PIC X(01).
029600     05  FILLER                  PIC X(8)   VALUE SPACES.
029700     05  O-STATUS                PIC X(10).
029800
029900 01  TOTALS-LINE-1.
030000     05  FILLER                  PIC X(21)  VALUE
030100         "TOTAL PRODUCTS ON FILE ".
030200     05  O-PROD-COUNT            PIC ZZ,ZZ9.
030300     05  FILLER                  PIC X(107) VALUE SPACES.
030400
030500 01  TOTALS-LINE-2.
030600     05  FILLER                  PIC X(21)  VALUE
030700         "TOTAL STOCK ON HAND  ".
030800     05  O-TOTAL-STOCK           PIC Z,ZZZ,ZZ9-.
030900     05  FILLER                  PIC X(100) VALUE SPACES.
031000
031100 01  TOTALS-LINE-3.
031200     05  FILLER                  PIC X(24)  VALUE
031300         "ACCEPTED TRANSACTIONS   ".
031400     05  O-ACCEPT-CTR            PIC ZZZ9.
031500     05  FILLER                  PIC X(104) VALUE SPACES.
031600
031700 01  OUT-OF-STOCK-HEADING.
031800     05  FILLER                  PIC X(21)  VALUE
031900         "OUT-OF-STOCK ARTICLES".
032000     05  FILLER                  PIC X(111) VALUE SPACES.
032100
032200 01  OUT-OF-STOCK-LINE.
032300     05  FILLER                  PIC X(3)   VALUE SPACES.
032400     05  O-OOS-PROD-ID           PIC ZZZZZ9.
032500     05  FILLER                  PIC X(3)   VALUE SPACES.
032600     05  O-OOS-ARTICULO          PIC X(20).
032700     05  FILLER                  PIC X(100) VALUE SPACES.
032800
032900 01  OUT-OF-STOCK-TOTAL.
033000     05  FILLER                  PIC X(24)  VALUE
033100         "OUT-OF-STOCK ARTICLE CNT".
033200     05  O-OOS-CTR               PIC ZZZ9.
033300     05  FILLER                  PIC X(104) VALUE SPACES.
033400
033500 01  BLANK-LINE.
033600     05  FILLER                  PIC X(132) VALUE SPACES.
033700
033800 01  ERROR-TITLE.
033900     05  FILLER                  PIC X(58)  VALUE SPACES.
034000     05  FILLER                  PIC X(16)  VALUE
034100         "EXCEPTION REPORT".
034200     05  FILLER                  PIC X(58)  VALUE SPACES.
034300
034400 01  ERROR-LINE.
034500     05  FILLER                  PIC X(2)   VALUE SPACES.
034600     05  O-ERR-TXN-CODE          PIC X(01).
034700     05  FILLER                  PIC X(3)   VALUE SPACES.
034800     05  O-ERR-PROD-ID           PIC ZZZZZ9.
034900     05  FILLER                  PIC X(3)   VALUE SPACES.
035000     05  O-ERR-CODE              PIC XX.
035100     05  FILLER                  PIC X(3)   VALUE SPACES.
035200     05  O-ERR-TEXT              PIC X(40).
035300     05  FILLER                  PIC X(71)  VALUE SPACES.
035400
035500 01  ERROR-TOTAL-LINE.
035600     05  FILLER                  PIC X(15)  VALUE
035700         "TOTAL REJECTED ".
035800     05  O-ERR-CTR               PIC ZZZ9.
035900     05  FILLER                  PIC X(113) VALUE SPACES.
036000
036100 01  QUERY-TITLE.
036200     05  FILLER                  PIC X(57)  VALUE SPACES.
036300     05  FILLER                  PIC X(18)  VALUE
036400         "PRODUCT QUERY LOG".
036500     05  FILLER                  PIC X(57)  VALUE SPACES.
036600
036700 01  QUERY-COLUMN-HEADING.
036800     05  FILLER                  PIC X(3)   VALUE SPACES.
036900     05  FILLER                  PIC X(7)   VALUE "PROD-ID".
037000     05  FILLER                  PIC X(4)   VALUE SPACES.
037100     05  FILLER                  PIC X(7)   VALUE "ARTICLE".
037200     05  FILLER                  PIC X(15)  VALUE SPACES.
037300     05  FILLER                  PIC X(5)   VALUE "PRICE".
037400     05  FILLER                  PIC X(91)  VALUE SPACES.
037500
037600 01  QUERY-RESULT-LINE.
037700     05  FILLER                  PIC X(2)   VALUE SPACES.
037800     05  O-QRY-PROD-ID           PIC ZZZZZ9.
037900     05  FILLER                  PIC X(3)   VALUE SPACES.
038000     05  O-QRY-ARTICULO          PIC X(20).
038100     05  FILLER                  PIC X(2)   VALUE SPACES.
038200     05  O-QRY-PRECIO            PIC Z,ZZZ,ZZ9-.
038300     05  FILLER                  PIC X(89)  VALUE SPACES.
038400
038500 01  QUERY-TOTAL-LINE.
038600     05  FILLER                  PIC X(15)  VALUE
038700         "MATCHES FOUND  ".
038800     05  O-QRY-MATCH-CTR         PIC ZZZ9.
038900     05  FILLER                  PIC X(113) VALUE SPACES.
039000
039100 01  QUERY-ERROR-TITLE.
039200     05  FILLER                  PIC X(58)  VALUE SPACES.
039300     05  FILLER                  PIC X(16)  VALUE
039400         "QUERY REJECTIONS".
039500     05  FILLER                  PIC X(58)  VALUE SPACES.
039600
039700 01  QUERY-ERROR-LINE.
039800     05  FILLER                  PIC X(2)   VALUE SPACES.
039900     05  O-QRY-ERR-TYPE          PIC X(01).
040000     05  FILLER                  PIC X(3)   VALUE SPACES.
040100     05  O-QRY-ERR-CODE          PIC XX.
040200     05  FILLER                  PIC X(3)   VALUE SPACES.
040300     05  O-QRY-ERR-TEXT          PIC X(40).
040400     05  FILLER                  PIC X(81)  VALUE SPACES.
040500
040600 PROCEDURE DIVISION.
040700
040800 0000-PRODMNT.
040900     PERFORM 1000-INIT.
041000     PERFORM 2000-MAINLINE
041100         UNTIL MORE-TXNS = "NO".
041200     PERFORM 3000-CLOSING.
041300     STOP RUN.
041400
041500 1000-INIT.
041600     PERFORM 1050-GET-SYS-DATE.
041700
041800     OPEN INPUT PRODUCT-MASTER-IN.
041900     OPEN INPUT PRODUCT-TXN-IN.
042000     OPEN INPUT PRODUCT-QUERY-IN.
042100     OPEN OUTPUT PRODUCT-MASTER-OUT.
042200     OPEN OUTPUT PROD-RPT.
042300     OPEN OUTPUT PROD-ERR.
042400
042500     PERFORM 1100-LOAD-PROD-TABLE
042600         UNTIL WS-LOAD-DONE = "YES".
042700
042800     PERFORM 9900-HEADING.
042900     PERFORM 9100-ERR-HEADING.
043000     PERFORM 9000-READ-TXN.
043100
043200 1100-LOAD-PROD-TABLE.
043300     READ PRODUCT-MASTER-IN
043400         AT END
043500             MOVE "YES" TO WS-LOAD-DONE
043600             GO TO 1100-EXIT.
043700     ADD 1 TO WS-PROD-COUNT.
043800     SET PT-IX TO WS-PROD-COUNT.
043900     MOVE PI-PROD-ID          TO PT-PROD-ID (PT-IX).
044000     MOVE PI-PROD-ARTICULO    TO PT-ARTICULO (PT-IX).
044100     MOVE PI-PROD-DESCRIPCION TO PT-DESCRIPCION (PT-IX).
044200     MOVE PI-PROD-PRECIO      TO PT-PRECIO (PT-IX).
044300     MOVE PI-PROD-CATEGORIA-ID TO PT-CATEGORIA-ID (PT-IX).
044400     MOVE PI-PROD-COMPANIA-ID TO PT-COMPANIA-ID (PT-IX).
044500     MOVE PI-PROD-STOCK       TO PT-STOCK (PT-IX).
044600     MOVE PI-PROD-IMAGEN-URL  TO PT-IMAGEN-URL (PT-IX).
044700     SET PT-IS-ACTIVE (PT-IX) TO TRUE.
044800     ADD PI-PROD-STOCK TO WS-TOTAL-STOCK.
044900 1100-EXIT.
045000     EXIT.
045100
045200 1050-GET-SYS-DATE.
045300     ACCEPT WS-DATE-ACCEPT FROM DATE.
045400     IF WS-ACC-YY < 50
045500         MOVE 2000 TO WS-CENTURY
045600     ELSE
045700         MOVE 1900 TO WS-CENTURY
045800     END-IF.
045900     COMPUTE WS-SYS-YYYY = WS-CENTURY + WS-ACC-YY.
046000     MOVE WS-ACC-MM TO WS-SYS-MM.
046100     MOVE WS-ACC-DD TO WS-SYS-DD.
046200     MOVE WS-SYS-MM TO O-MONTH.
046300     MOVE WS-SYS-DD TO O-DAY.
046400     MOVE WS-SYS-YYYY TO O-YEAR.
046500
046600 2000-MAINLINE.
046700     PERFORM 2100-VALIDATION THRU 2100-EXIT.
046800     IF ERR-SWITCH = "YES"
046900         PERFORM 2200-ERROR-PRT
047000     ELSE
047100         PERFORM 2300-APPLY-TXN
047200         PERFORM 2400-OUTPUT
047300     END-IF.
047400     PERFORM 9000-READ-TXN.
047500
047600 2100-VALIDATION.
047700     MOVE "NO" TO ERR-SWITCH.
047800     MOVE SPACES TO O-ERR-MSG.
047900
048000     IF PMT-TXN-CODE NOT = "A" AND NOT = "U"
048100                    AND NOT = "D" AND NOT = "S"
048200         MOVE "V1" TO O-ERR-CODE
048300         MOVE "INVALID TRANSACTION CODE." TO O-ERR-MSG
048400         MOVE "YES" TO ERR-SWITCH
048500         GO TO 2100-EXIT
048600     END-IF.
048700
048800     PERFORM 8100-FIND-PRODUCT.
048900
049000     IF PMT-ADD
049100         IF PMT-ARTICULO = SPACES
049200             MOVE "V1" TO O-ERR-CODE
049300             MOVE "ARTICLE MUST NOT BE BLANK." TO O-ERR-MSG
049400             MOVE "YES" TO ERR-SWITCH
049500             GO TO 2100-EXIT
049600         END-IF
049700         IF PMT-PRECIO < 0
049800             MOVE "V2" TO O-ERR-CODE
049900             MOVE "PRICE MUST NOT BE NEGATIVE." TO O-ERR-MSG
050000             MOVE "YES" TO ERR-SWITCH
050100             GO TO 2100-EXIT
050200         END-IF
050300         IF PMT-STOCK < 0
050400             MOVE "V2" TO O-ERR-CODE
050500             MOVE "STOCK MUST NOT BE NEGATIVE." TO O-ERR-MSG
050600             MOVE "YES" TO ERR-SWITCH
050700             GO TO 2100-EXIT
050800         END-IF
050900         PERFORM 8200-FIND-ARTICULO
051000         IF WS-DUP-IX NOT = ZERO
051100             MOVE "D1" TO O-ERR-CODE
051200             MOVE "DUPLICATE ARTICLE ON FILE." TO O-ERR-MSG
051300             MOVE "YES" TO ERR-SWITCH
051400             GO TO 2100-EXIT
051500         END-IF
051600     END-IF.
051700
051800     IF PMT-UPDATE OR PMT-DELETE OR PMT-STOCK-ADJ
051900         IF WS-FOUND-IX = ZERO
052000             MOVE "N1" TO O-ERR-CODE
052100             MOVE "PRODUCT NOT ON FILE." TO O-ERR-MSG
052200             MOVE "YES" TO ERR-SWITCH
052300             GO TO 2100-EXIT
052400         END-IF
052500     END-IF.
052600
052700     IF PMT-UPDATE
052800         IF PMT-ARTICULO = SPACES
052900             MOVE "V1" TO O-ERR-CODE
053000             MOVE "ARTICLE MUST NOT BE BLANK." TO O-ERR-MSG
053100             MOVE "YES" TO ERR-SWITCH
053200             GO TO 2100-EXIT
053300         END-IF
053400         IF PMT-PRECIO < 0
053500             MOVE "V2" TO O-ERR-CODE
053600             MOVE "PRICE MUST NOT BE NEGATIVE." TO O-ERR-MSG
053700             MOVE "YES" TO ERR-SWITCH
053800             GO TO 2100-EXIT
053900         END-IF
054000         IF PMT-STOCK < 0
054100             MOVE "V2" TO O-ERR-CODE
054200             MOVE "STOCK MUST NOT BE NEGATIVE." TO O-ERR-MSG
054300             MOVE "YES" TO ERR-SWITCH
054400             GO TO 2100-EXIT
054500         END-IF
054600     END-IF.
054700
054800     IF PMT-STOCK-ADJ
054900         COMPUTE WS-NEW-STOCK =
055000             PT-STOCK (WS-FOUND-IX) + PMT-ADJUST-QTY
055100         IF WS-NEW-STOCK < 0
055200             MOVE "S1" TO O-ERR-CODE
055300             MOVE "INSUFFICIENT STOCK FOR ADJUSTMENT." TO
055400                 O-ERR-MSG
055500             MOVE "YES" TO ERR-SWITCH
055600             GO TO 2100-EXIT
055700         END-IF
055800     END-IF.
055900
056000 2100-EXIT.
056100     EXIT.
056200
056300 2200-ERROR-PRT.
056400     MOVE PMT-TXN-CODE TO O-ERR-TXN-CODE.
056500     MOVE PMT-PROD-ID TO O-ERR-PROD-ID.
056600     MOVE O-ERR-MSG TO O-ERR-TEXT.
056700
056800     WRITE PRTLINE-ERR
056900         FROM ERROR-LINE
057000             AFTER ADVANCING 1 LINE
057100                 AT EOP
057200                     PERFORM 9100-ERR-HEADING.
057300
057400     ADD 1 TO C-ERR-CTR.
057500
057600 2300-APPLY-TXN.
057700     EVALUATE TRUE
057800         WHEN PMT-ADD
057900             ADD 1 TO WS-PROD-COUNT
058000             SET PT-IX TO WS-PROD-COUNT
058100             MOVE PMT-PROD-ID      TO PT-PROD-ID (PT-IX)
058200             MOVE PMT-ARTICULO     TO PT-ARTICULO (PT-IX)
058300             MOVE PMT-DESCRIPCION  TO PT-DESCRIPCION (PT-IX)
058400             MOVE PMT-PRECIO       TO PT-PRECIO (PT-IX)
058500             MOVE PMT-CATEGORIA-ID TO PT-CATEGORIA-ID (PT-IX)
058600             MOVE PMT-COMPANIA-ID  TO PT-COMPANIA-ID (PT-IX)
058700             MOVE PMT-STOCK        TO PT-STOCK (PT-IX)
058800             MOVE PMT-IMAGEN-URL   TO PT-IMAGEN-URL (PT-IX)
058900             SET PT-IS-ACTIVE (PT-IX) TO TRUE
059000             ADD PMT-STOCK TO WS-TOTAL-STOCK
059100         WHEN PMT-UPDATE
059200             SUBTRACT PT-STOCK (WS-FOUND-IX) FROM WS-TOTAL-STOCK
059300             MOVE PMT-ARTICULO     TO PT-ARTICULO (WS-FOUND-IX)
059400             MOVE PMT-DESCRIPCION  TO PT-DESCRIPCION (WS-FOUND-IX)
059500             MOVE PMT-PRECIO       TO PT-PRECIO (WS-FOUND-IX)
059600             MOVE PMT-CATEGORIA-ID TO
059700                                PT-CATEGORIA-ID (WS-FOUND-IX)
059800             MOVE PMT-COMPANIA-ID  TO
059900                                PT-COMPANIA-ID (WS-FOUND-IX)
060000             MOVE PMT-STOCK        TO PT-STOCK (WS-FOUND-IX)
060100             MOVE PMT-IMAGEN-URL   TO
060200                                PT-IMAGEN-URL (WS-FOUND-IX)
060300             ADD PMT-STOCK TO WS-TOTAL-STOCK
060400         WHEN PMT-DELETE
060500             SUBTRACT PT-STOCK (WS-FOUND-IX) FROM WS-TOTAL-STOCK
060600             SET PT-IS-DELETED (WS-FOUND-IX) TO TRUE
060700         WHEN PMT-STOCK-ADJ
060800             SUBTRACT PT-STOCK (WS-FOUND-IX) FROM WS-TOTAL-STOCK
060900             MOVE WS-NEW-STOCK TO PT-STOCK (WS-FOUND-IX)
061000             ADD WS-NEW-STOCK TO WS-TOTAL-STOCK
061100     END-EVALUATE.
061200
061300     ADD 1 TO C-ACCEPT-CTR.
061400
061500 2400-OUTPUT.
061600     MOVE PMT-PROD-ID TO O-PROD-ID.
061700     IF PMT-DELETE
061800         MOVE PMT-ARTICULO TO O-ARTICULO
061900         MOVE ZERO TO O-PRECIO
062000         MOVE ZERO TO O-STOCK
062100     ELSE
062200         IF PMT-STOCK-ADJ
062300             MOVE PT-ARTICULO (WS-FOUND-IX) TO O-ARTICULO
062400             MOVE PT-PRECIO (WS-FOUND-IX) TO O-PRECIO
062500             MOVE PT-STOCK (WS-FOUND-IX) TO O-STOCK
062600         ELSE
062700             MOVE PMT-ARTICULO TO O-ARTICULO
062800             MOVE PMT-PRECIO TO O-PRECIO
062900             MOVE PMT-STOCK TO O-STOCK
063000         END-IF
063100     END-IF.
063200     MOVE PMT-TXN-CODE TO O-TXN-CODE.
063300     MOVE "ACCEPTED" TO O-STATUS.
063400
063500     WRITE PRTLINE
063600         FROM DETAIL-LINE
063700             AFTER ADVANCING 1 LINE
063800                 AT EOP
063900                     PERFORM 9900-HEADING.
064000
064100 8100-FIND-PRODUCT.
064200     MOVE ZERO TO WS-FOUND-IX.
064300     PERFORM 8110-FIND-PRODUCT-TEST
064400         VARYING WS-PROD-IX FROM 1 BY 1
064500         UNTIL WS-PROD-IX > WS-PROD-COUNT.
064600
064700 8110-FIND-PRODUCT-TEST.
064800     IF PT-PROD-ID (WS-PROD-IX) = PMT-PROD-ID
064900         AND PT-IS-ACTIVE (WS-PROD-IX)
065000         MOVE WS-PROD-IX TO WS-FOUND-IX
065100     END-IF.
065200
065300 8200-FIND-ARTICULO.
065400     MOVE ZERO TO WS-DUP-IX.
065500     PERFORM 8210-FIND-ARTICULO-TEST
065600         VARYING WS-PROD-IX FROM 1 BY 1
065700         UNTIL WS-PROD-IX > WS-PROD-COUNT.
065800
065900 8210-FIND-ARTICULO-TEST.
066000     IF PT-ARTICULO (WS-PROD-IX) = PMT-ARTICULO
066100         AND PT-IS-ACTIVE (WS-PROD-IX)
066200         MOVE WS-PROD-IX TO WS-DUP-IX
066300     END-IF.
066400
066500 3000-CLOSING.
066600     PERFORM 3100-REWRITE-MASTER.
066700     PERFORM 3200-TOTALS.
066800     PERFORM 3300-OUT-OF-STOCK.
066900     PERFORM 3400-ERROR-TOTAL.
067000     PERFORM 3500-QUERY-PROCESSING.
067100
067200     CLOSE PRODUCT-MASTER-IN.
067300     CLOSE PRODUCT-TXN-IN.
067400     CLOSE PRODUCT-QUERY-IN.
067500     CLOSE PRODUCT-MASTER-OUT.
067600     CLOSE PROD-RPT.
067700     CLOSE PROD-ERR.
067800
067900 3100-REWRITE-MASTER.
068000     PERFORM 3110-REWRITE-ONE-PRODUCT
068100         VARYING WS-PROD-IX FROM 1 BY 1
068200         UNTIL WS-PROD-IX > WS-PROD-COUNT.
068300
068400 3110-REWRITE-ONE-PRODUCT.
068500     IF PT-IS-ACTIVE (WS-PROD-IX)
068600         MOVE PT-PROD-ID (WS-PROD-IX) TO PO-PROD-ID
068700         MOVE PT-ARTICULO (WS-PROD-IX) TO PO-PROD-ARTICULO
068800         MOVE PT-DESCRIPCION (WS-PROD-IX)
068900             TO PO-PROD-DESCRIPCION
069000         MOVE PT-PRECIO (WS-PROD-IX) TO PO-PROD-PRECIO
069100         MOVE PT-CATEGORIA-ID (WS-PROD-IX)
069200             TO PO-PROD-CATEGORIA-ID
069300         MOVE PT-COMPANIA-ID (WS-PROD-IX)
069400             TO PO-PROD-COMPANIA-ID
069500         MOVE PT-STOCK (WS-PROD-IX) TO PO-PROD-STOCK
069600         MOVE PT-IMAGEN-URL (WS-PROD-IX)
069700             TO PO-PROD-IMAGEN-URL
069800         WRITE PROD-REC-OUT
069900     END-IF.
070000
070100 3200-TOTALS.
070200     MOVE WS-PROD-COUNT TO O-PROD-COUNT.
070300     MOVE WS-TOTAL-STOCK TO O-TOTAL-STOCK.
070400     MOVE C-ACCEPT-CTR TO O-ACCEPT-CTR.
070500
070600     WRITE PRTLINE
070700         FROM TOTALS-LINE-1
070800             AFTER ADVANCING 2 LINES.
070900     WRITE PRTLINE
071000         FROM TOTALS-LINE-2
071100             AFTER ADVANCING 1 LINE.
071200     WRITE PRTLINE
071300         FROM TOTALS-LINE-3
071400             AFTER ADVANCING 1 LINE.
071500
071600 3300-OUT-OF-STOCK.
071700     MOVE ZERO TO WS-OUT-OF-STOCK-CTR.
071800     WRITE PRTLINE
071900         FROM OUT-OF-STOCK-HEADING
072000             AFTER ADVANCING 2 LINES.
072100     PERFORM 3310-OUT-OF-STOCK-TEST
072200         VARYING WS-PROD-IX FROM 1 BY 1
072300         UNTIL WS-PROD-IX > WS-PROD-COUNT.
072400     MOVE WS-OUT-OF-STOCK-CTR TO O-OOS-CTR.
072500     WRITE PRTLINE
072600         FROM OUT-OF-STOCK-TOTAL
072700             AFTER ADVANCING 2 LINES.
072800
072900 3310-OUT-OF-STOCK-TEST.
073000     IF PT-IS-ACTIVE (WS-PROD-IX)
073100         AND PT-STOCK (WS-PROD-IX) = ZERO
073200         ADD 1 TO WS-OUT-OF-STOCK-CTR
073300         MOVE PT-PROD-ID (WS-PROD-IX) TO O-OOS-PROD-ID
073400         MOVE PT-ARTICULO (WS-PROD-IX) TO O-OOS-ARTICULO
073500         WRITE PRTLINE
073600             FROM OUT-OF-STOCK-LINE
073700                 AFTER ADVANCING 1 LINE
073800                     AT EOP
073900                         PERFORM 9900-HEADING
074000     END-IF.
074100
074200 3400-ERROR-TOTAL.
074300     MOVE C-ERR-CTR TO O-ERR-CTR.
074400     WRITE PRTLINE-ERR
074500         FROM ERROR-TOTAL-LINE
074600             AFTER ADVANCING 2 LINES.
074700
074800 3500-QUERY-PROCESSING.
074900     PERFORM 9200-QRY-HEADING.
075000     PERFORM 9220-QRY-ERR-HEADING.
075100     PERFORM 9210-READ-QRY.
075200     PERFORM 3510-QUERY-LOOP
075300         UNTIL MORE-QRY = "NO".
075400
075500 3510-QUERY-LOOP.
075600     PERFORM 3600-QUERY-VALIDATION THRU 3600-EXIT.
075700     IF QRY-IN-ERROR
075800         PERFORM 3700-QUERY-ERROR-PRT
075900     ELSE
076000         IF QRY-PRICE-RANGE
076100             PERFORM 3800-PRICE-RANGE-REPORT
076200         ELSE
076300             PERFORM 3900-ARTICLE-SEARCH-REPORT
076400         END-IF
076500     END-IF.
076600     PERFORM 9210-READ-QRY.
076700
076800 3600-QUERY-VALIDATION.
076900     MOVE "N" TO QRY-ERR-SWITCH.
077000     MOVE SPACES TO O-QRY-ERR-MSG.
077100
077200     IF QRY-PRICE-RANGE
077300         IF QRY-PRICE-MIN < 0 OR QRY-PRICE-MAX < 0
077400             MOVE "Y" TO QRY-ERR-SWITCH
077500             MOVE "V2" TO O-QRY-ERR-MSG
077600             GO TO 3600-EXIT
077700         END-IF
077800         IF QRY-PRICE-MIN > QRY-PRICE-MAX
077900             MOVE "Y" TO QRY-ERR-SWITCH
078000             MOVE "V2" TO O-QRY-ERR-MSG
078100             GO TO 3600-EXIT
078200         END-IF
078300     ELSE
078400         IF QRY-SEARCH-TERM = SPACES OR QRY-TERM-LEN = ZERO
078500             MOVE "Y" TO QRY-ERR-SWITCH
078600             MOVE "V1" TO O-QRY-ERR-MSG
078700             GO TO 3600-EXIT
078800         END-IF
078900     END-IF.
079000
079100 3600-EXIT.
079200     EXIT.
079300
079400 3700-QUERY-ERROR-PRT.
079500     MOVE QRY-TYPE TO O-QRY-ERR-TYPE.
079600     MOVE O-QRY-ERR-MSG TO O-QRY-ERR-CODE.
079700     IF QRY-PRICE-RANGE
079800         MOVE "INVALID PRICE RANGE - MIN/MAX NEGATIVE OR MIN > MAX."
079900             TO O-QRY-ERR-TEXT
080000     ELSE
080100         MOVE "SEARCH TERM MUST NOT BE BLANK."
080200             TO O-QRY-ERR-TEXT
080300     END-IF.
080400
080500     WRITE PRTLINE-ERR
080600         FROM QUERY-ERROR-LINE
080700             AFTER ADVANCING 1 LINE
080800                 AT EOP
080900                     PERFORM 9220-QRY-ERR-HEADING.
081000
081100 3800-PRICE-RANGE-REPORT.
081200     MOVE ZERO TO WS-QRY-MATCH-CTR.
081300     PERFORM 3810-PRICE-RANGE-TEST
081400         VARYING WS-PROD-IX FROM 1 BY 1
081500             UNTIL WS-PROD-IX > WS-PROD-COUNT.
081600     PERFORM 3940-QUERY-SUMMARY-LINE.
081700
081800 3810-PRICE-RANGE-TEST.
081900     IF PT-IS-ACTIVE (WS-PROD-IX)
082000         AND PT-PRECIO (WS-PROD-IX) >= QRY-PRICE-MIN
082100         AND PT-PRECIO (WS-PROD-IX) <= QRY-PRICE-MAX
082200         ADD 1 TO WS-QRY-MATCH-CTR
082300         MOVE PT-PROD-ID (WS-PROD-IX)  TO O-QRY-PROD-ID
082400         MOVE PT-ARTICULO (WS-PROD-IX) TO O-QRY-ARTICULO
082500         MOVE PT-PRECIO (WS-PROD-IX)   TO O-QRY-PRECIO
082600         WRITE PRTLINE
082700             FROM QUERY-RESULT-LINE
082800                 AFTER ADVANCING 1 LINE
082900                     AT EOP
083000                         PERFORM 9200-QRY-HEADING
083100     END-IF.
083200
083300 3900-ARTICLE-SEARCH-REPORT.
083400     MOVE ZERO TO WS-QRY-MATCH-CTR.
083500     MOVE QRY-TERM-LEN TO WS-TERM-LEN.
083600     MOVE QRY-SEARCH-TERM TO WS-TERM-UC.
083700     INSPECT WS-TERM-UC CONVERTING
083800         "abcdefghijklmnopqrstuvwxyz" TO
083900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
084000     PERFORM 3910-ARTICLE-SEARCH-TEST
084100         VARYING WS-PROD-IX FROM 1 BY 1
084200             UNTIL WS-PROD-IX > WS-PROD-COUNT.
084300     PERFORM 3940-QUERY-SUMMARY-LINE.
084400
084500 3910-ARTICLE-SEARCH-TEST.
084600     IF PT-IS-ACTIVE (WS-PROD-IX)
084700         MOVE PT-ARTICULO (WS-PROD-IX) TO WS-ARTICULO-UC
084800         INSPECT WS-ARTICULO-UC CONVERTING
084900             "abcdefghijklmnopqrstuvwxyz" TO
085000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
085100         PERFORM 3915-SCAN-FOR-TERM THRU 3915-EXIT
085200         IF WS-MATCH-FOUND = "Y"
085300             ADD 1 TO WS-QRY-MATCH-CTR
085400             MOVE PT-PROD-ID (WS-PROD-IX)  TO O-QRY-PROD-ID
085500             MOVE PT-ARTICULO (WS-PROD-IX) TO O-QRY-ARTICULO
085600             MOVE PT-PRECIO (WS-PROD-IX)   TO O-QRY-PRECIO
085700             WRITE PRTLINE
085800                 FROM QUERY-RESULT-LINE
085900                     AFTER ADVANCING 1 LINE
086000                         AT EOP
086100                             PERFORM 9200-QRY-HEADING
086200         END-IF
086300     END-IF.
086400
086500 3915-SCAN-FOR-TERM.
086600     MOVE "N" TO WS-MATCH-FOUND.
086700     IF WS-TERM-LEN = ZERO OR WS-TERM-LEN > 20
086800         GO TO 3915-EXIT
086900     END-IF.
087000     COMPUTE WS-LAST-START = 21 - WS-TERM-LEN.
087100     PERFORM 3920-SCAN-START-TEST
087200         VARYING WS-START-IX FROM 1 BY 1
087300             UNTIL WS-START-IX > WS-LAST-START
087400                 OR WS-MATCH-FOUND = "Y".
087500
087600 3915-EXIT.
087700     EXIT.
087800
087900 3920-SCAN-START-TEST.
088000     MOVE "Y" TO WS-SUBSTR-MATCH.
088100     PERFORM 3930-SCAN-CHAR-TEST
088200         VARYING WS-OFFSET-IX FROM 1 BY 1
088300             UNTIL WS-OFFSET-IX > WS-TERM-LEN
088400                 OR WS-SUBSTR-MATCH = "N".
088500     IF WS-SUBSTR-MATCH = "Y"
088600         MOVE "Y" TO WS-MATCH-FOUND
088700     END-IF.
088800
088900 3930-SCAN-CHAR-TEST.
089000     COMPUTE WS-CMP-IX = WS-START-IX + WS-OFFSET-IX - 1.
089100     SET WS-AC-IX TO WS-CMP-IX.
089200     SET WS-TC-IX TO WS-OFFSET-IX.
089300     IF WS-ARTICULO-CHAR (WS-AC-IX) NOT = WS-TERM-CHAR (WS-TC-IX)
089400         MOVE "N" TO WS-SUBSTR-MATCH
089500     END-IF.
089600
089700 3940-QUERY-SUMMARY-LINE.
089800     MOVE WS-QRY-MATCH-CTR TO O-QRY-MATCH-CTR.
089900     WRITE PRTLINE
090000         FROM QUERY-TOTAL-LINE
090100             AFTER ADVANCING 2 LINES.
090200
090300 9000-READ-TXN.
090400     READ PRODUCT-TXN-IN
090500         AT END
090600             MOVE "NO" TO MORE-TXNS.
090700
090800 9100-ERR-HEADING.
090900     ADD 1 TO C-ERR-PCTR.
091000     MOVE C-ERR-PCTR TO O-PCTR.
091100     WRITE PRTLINE-ERR
091200         FROM COMPANY-TITLE
091300             AFTER ADVANCING PAGE.
091400     WRITE PRTLINE-ERR
091500         FROM DIVISION-TITLE
091600             AFTER ADVANCING 1 LINE.
091700     WRITE PRTLINE-ERR
091800         FROM ERROR-TITLE
091900             AFTER ADVANCING 1 LINE.
092000
092100 9200-QRY-HEADING.
092200     ADD 1 TO C-PCTR.
092300     MOVE C-PCTR TO O-PCTR.
092400     WRITE PRTLINE
092500         FROM COMPANY-TITLE
092600             AFTER ADVANCING PAGE.
092700     WRITE PRTLINE
092800         FROM DIVISION-TITLE
092900             AFTER ADVANCING 1 LINE.
093000     WRITE PRTLINE
093100         FROM QUERY-TITLE
093200             AFTER ADVANCING 1 LINE.
093300     WRITE PRTLINE
093400         FROM QUERY-COLUMN-HEADING
093500             AFTER ADVANCING 2 LINES.
093600
093700 9210-READ-QRY.
093800     READ PRODUCT-QUERY-IN
093900         AT END
094000             MOVE "NO" TO MORE-QRY.
094100
094200 9220-QRY-ERR-HEADING.
094300     ADD 1 TO C-ERR-PCTR.
094400     MOVE C-ERR-PCTR TO O-PCTR.
094500     WRITE PRTLINE-ERR
094600         FROM COMPANY-TITLE
094700             AFTER ADVANCING PAGE.
094800     WRITE PRTLINE-ERR
094900         FROM DIVISION-TITLE
095000             AFTER ADVANCING 1 LINE.
095100     WRITE PRTLINE-ERR
095200         FROM QUERY-ERROR-TITLE
095300             AFTER ADVANCING 1 LINE.
095400
095500 9900-HEADING.
095600     ADD 1 TO C-PCTR.
095700     MOVE C-PCTR TO O-PCTR.
095800     WRITE PRTLINE
095900         FROM COMPANY-TITLE
096000             AFTER ADVANCING PAGE.
096100     WRITE PRTLINE
096200         FROM DIVISION-TITLE
096300             AFTER ADVANCING 1 LINE.
096400     WRITE PRTLINE
096500         FROM REPORT-TITLE
096600             AFTER ADVANCING 1 LINE.
096700     WRITE PRTLINE
096800         FROM DETAIL-TITLE
096900             AFTER ADVANCING 2 LINES.
