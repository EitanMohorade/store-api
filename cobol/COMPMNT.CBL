000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COMPMNT.
000300 AUTHOR.        S. K. BRANNIGAN.
000400 INSTALLATION.  MID-STATE MERCHANDISE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  07/08/1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900***************************************************************
001000* COMPMNT - SUPPLIER COMPANY MASTER MAINTENANCE AND LOOKUP     *
001100*                                                             *
001200* READS THE COMPANY MASTER AND THE NIGHTLY COMPANY            *
001300* MAINTENANCE TRANSACTIONS (ADD, CHANGE, NAME LOOKUP),        *
001400* VALIDATES EACH TRANSACTION CASE-INSENSITIVELY ON NAME,      *
001500* WRITES THE REFRESHED COMPANY MASTER, AN ACCEPTED-           *
001600* TRANSACTION LISTING, A LOOKUP-RESULT LISTING, AND A         *
001700* REJECTED-TRANSACTION EXCEPTION LINE.                        *
001800***************************************************************
001900* CHANGE LOG                                                  *
002000*-------------------------------------------------------------*
002100* 07/08/86  SKB  CR-123  ORIGINAL PROGRAM - COMPANY MAINT.    *
002200* 03/15/88  RTK  CR-159  DUPLICATE NAME CHECK ADDED ON ADD.   *
002300* 09/02/90  SKB  PR-201  NAME COMPARE MADE CASE-INSENSITIVE   *
002400*                        PER PURCHASING DEPT REQUEST.         *
002500* 06/21/93  JMO  CR-244  COMPANY TABLE SIZE RAISED TO 2000.   *
002600* 01/09/95  DPH  CR-270  ADDED NAME-LOOKUP TRANSACTION TYPE   *
002700*                        AND COMPANY-COUNT LINE.              *
002800* 12/03/98  SKB  Y2K-10  SYSTEM DATE WINDOWING ADDED TO THE   *
002900*                        REPORT HEADING ROUTINE.              *
003000* 05/08/01  CAW  CR-313  ERROR LINE NOW CARRIES THE REJECT    *
003100*                        REASON CODE INSTEAD OF FREE TEXT.    *
003200*-------------------------------------------------------------*
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS VALID-TXN-CODE IS "A" "U" "L"
003900     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT COMPANY-MASTER-IN  ASSIGN TO COMPIN
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500
004600     SELECT COMPANY-TXN-IN     ASSIGN TO COMPTXN
004700            ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT COMPANY-MASTER-OUT ASSIGN TO COMPOUT
005000            ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT COMP-RPT           ASSIGN TO COMPRPT
005300            ORGANIZATION IS RECORD SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  COMPANY-MASTER-IN
005900     LABEL RECORD IS STANDARD
006000     RECORD CONTAINS 36 CHARACTERS
006100     DATA RECORD IS COMP-REC-IN.
006200
006300 01  COMP-REC-IN.
006400     05  CI-COMP-ID              PIC 9(06).
006500     05  CI-NOMBRE               PIC X(30).
006600
006700 FD  COMPANY-MASTER-OUT
006800     LABEL RECORD IS STANDARD
006900     RECORD CONTAINS 36 CHARACTERS
007000     DATA RECORD IS COMP-REC-OUT.
007100
007200 01  COMP-REC-OUT.
007300     05  CO-COMP-ID              PIC 9(06).
007400     05  CO-NOMBRE               PIC X(30).
007500
007600 FD  COMPANY-TXN-IN
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 110 CHARACTERS
007900     DATA RECORD IS COMP-TXN-REC.
008000
008100 01  COMP-TXN-REC.
008200     05  CTX-TXN-CODE            PIC X(01).
008300         88  CTX-ADD                 VALUE "A".
008400         88  CTX-UPDATE              VALUE "U".
008500         88  CTX-LOOKUP              VALUE "L".
008600     05  CTX-COMP-ID             PIC 9(06).
008700     05  CTX-NOMBRE-LEN          PIC 9(03).
008800     05  CTX-NOMBRE.
008900         10  CTX-NOMBRE-STORED   PIC X(30).
009000         10  CTX-NOMBRE-EXTRA    PIC X(70).
009100
009200 FD  COMP-RPT
009300     LABEL RECORD IS OMITTED
009400     RECORD CONTAINS 132 CHARACTERS
009500     LINAGE IS 60 WITH FOOTING AT 55
009600     DATA RECORD IS PRTLINE.
009700
009800 01  PRTLINE                     PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100 01  WORK-AREA.
010200     05  C-PCTR                  PIC 99       VALUE ZERO    COMP.
010300     05  C-ERR-PCTR              PIC 99       VALUE ZERO    COMP.
010400     05  C-ACCEPT-CTR            PIC 9(05)    VALUE ZERO    COMP.
010500     05  C-ERR-CTR               PIC 9(05)    VALUE ZERO    COMP.
010600     05  C-LOOKUP-CTR            PIC 9(05)    VALUE ZERO    COMP.
010700     05  WS-COMP-IX              PIC 9(05)    VALUE ZERO    COMP.
010800     05  WS-FOUND-IX             PIC 9(05)    VALUE ZERO    COMP.
010900     05  WS-DUP-IX               PIC 9(05)    VALUE ZERO    COMP.
011000     05  WS-COMP-COUNT           PIC 9(05)    VALUE ZERO    COMP.
011100     05  WS-LOAD-DONE            PIC XXX      VALUE "NO".
011200     05  MORE-TXNS               PIC XXX      VALUE "YES".
011300     05  ERR-SWITCH              PIC X(01)    VALUE "N".
011400         88  TXN-IN-ERROR            VALUE "Y".
011500     05  O-ERR-MSG               PIC X(02).
011600     05  FILLER                  PIC X(01)    VALUE SPACES.
011700
011800 01  WS-SYS-DATE                 PIC 9(08).
011900 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
012000     05  WS-SYS-YYYY             PIC 9(04).
012100     05  WS-SYS-MM               PIC 99.
012200     05  WS-SYS-DD               PIC 99.
012300
012400 01  WS-DATE-ACCEPT              PIC 9(06).
012500 01  WS-DATE-ACCEPT-R REDEFINES WS-DATE-ACCEPT.
012600     05  WS-ACC-YY               PIC 99.
012700     05  WS-ACC-MM               PIC 99.
012800     05  WS-ACC-DD               PIC 99.
012900 01  WS-CENTURY                  PIC 9(04)    VALUE 1900.
013000
013100 01  WS-COMP-ID-AREA             PIC 9(06)    VALUE ZERO.
013200 01  WS-COMP-ID-EDIT REDEFINES WS-COMP-ID-AREA.
013300     05  WS-COMP-ID-X            PIC X(06).
013400
013500 01  WS-UPPER-WORK.
013600     05  WS-TXN-NOMBRE-UC        PIC X(30).
013700     05  WS-TABLE-NOMBRE-UC      PIC X(30).
013800
013900 01  COMP-TABLE.
014000     05  COMP-TABLE-ENTRY OCCURS 2000 TIMES
014100             INDEXED BY CM-IX.
014200         10  CM-COMP-ID          PIC 9(06).
014300         10  CM-NOMBRE           PIC X(30).
014400
014500 01  COMPANY-TITLE.
014600     05  FILLER                  PIC X(06)    VALUE "DATE:".
014700     05  O-MONTH                 PIC 99.
014800     05  FILLER                  PIC X        VALUE "/".
014900     05  O-DAY                   PIC 99.
015000     05  FILLER                  PIC X        VALUE "/".
015100     05  O-YEAR                  PIC 9(04).
015200     05  FILLER                  PIC X(22)    VALUE SPACES.
015300     05  FILLER                  PIC X(48)
015400             VALUE "MID-STATE MERCHANDISE CO. - COMPANY MAINTENANCE".
015500     05  FILLER                  PIC X(32)    VALUE SPACES.
015600     05  FILLER                  PIC X(06)    VALUE "PAGE:".
015700     05  O-PCTR                  PIC Z9.
015800
015900 01  DETAIL-TITLE.
016000     05  FILLER                  PIC X(07)    VALUE "COMP ID".
016100     05  FILLER                  PIC X(04)    VALUE SPACES.
016200     05  FILLER                  PIC X(04)    VALUE "NAME".
016300     05  FILLER                  PIC X(117)   VALUE SPACES.
016400
016500 01  DETAIL-LINE.
016600     05  O-COMP-ID               PIC 9(06).
016700     05  FILLER                  PIC X(05)    VALUE SPACES.
016800     05  O-NOMBRE                PIC X(30).
016900     05  FILLER                  PIC X(91)    VALUE SPACES.
017000
017100 01  LOOKUP-TITLE.
017200     05  FILLER                  PIC X(21)
017300             VALUE "NAME LOOKUP RESULTS".
017400     05  FILLER                  PIC X(111)   VALUE SPACES.
017500
017600 01  LOOKUP-LINE.
017700     05  FILLER                  PIC X(10)    VALUE SPACES.
017800     05  FILLER                  PIC X(14)    VALUE "SEARCHED FOR: ".
017900     05  O-LKP-NOMBRE            PIC X(30).
018000     05  FILLER                  PIC X(05)    VALUE SPACES.
018100     05  FILLER                  PIC X(09)    VALUE "RESULT:  ".
018200     05  O-LKP-RESULT            PIC X(26).
018300     05  FILLER                  PIC X(38)    VALUE SPACES.
018400
018500 01  TOTALS-LINE.
018600     05  FILLER                  PIC X(10)    VALUE SPACES.
018700     05  FILLER                  PIC X(22)    VALUE "TOTAL COMPANIES ON FIL".
018800     05  FILLER                  PIC X(02)    VALUE "E:".
018900     05  O-COMP-COUNT            PIC ZZ,ZZ9.
019000     05  FILLER                  PIC X(93)    VALUE SPACES.
019100
019200 01  BLANK-LINE.
019300     05  FILLER                  PIC X(132)   VALUE SPACES.
019400
019500 01  ERROR-TITLE.
019600     05  FILLER                  PIC X(07)    VALUE "COMP ID".
019700     05  FILLER                  PIC X(04)    VALUE SPACES.
019800     05  FILLER                  PIC X(04)    VALUE "NAME".
019900     05  FILLER                  PIC X(26)    VALUE SPACES.
020000     05  FILLER                  PIC X(06)    VALUE "REASON".
020100     05  FILLER                  PIC X(85)    VALUE SPACES.
020200
020300 01  ERROR-LINE.
020400     05  EO-COMP-ID              PIC 9(06).
020500     05  FILLER                  PIC X(05)    VALUE SPACES.
020600     05  EO-NOMBRE               PIC X(30).
020700     05  FILLER                  PIC X(01)    VALUE SPACES.
020800     05  EO-ERR-MSG              PIC X(02).
020900     05  FILLER                  PIC X(88)    VALUE SPACES.
021000
021100 01  ERROR-TOTAL-LINE.
021200     05  FILLER                  PIC X(10)    VALUE SPACES.
021300     05  FILLER                  PIC X(25)    VALUE
021400             "TOTAL TRANSACTIONS REJECT".
021500     05  FILLER                  PIC X(03)    VALUE "ED:".
021600     05  O-ERR-CTR               PIC ZZ,ZZ9.
021700     05  FILLER                  PIC X(89)    VALUE SPACES.
021800
021900 PROCEDURE DIVISION.
022000
022100 0000-COMPMNT.
022200     PERFORM 1000-INIT.
022300     PERFORM 2000-MAINLINE
022400         UNTIL MORE-TXNS = "NO".
022500     PERFORM 3000-CLOSING.
022600     STOP RUN.
022700
022800 1000-INIT.
022900     PERFORM 1050-GET-SYS-DATE.
023000
023100     OPEN INPUT  COMPANY-MASTER-IN.
023200     OPEN INPUT  COMPANY-TXN-IN.
023300     OPEN OUTPUT COMPANY-MASTER-OUT.
023400     OPEN OUTPUT COMP-RPT.
023500
023600     PERFORM 1100-LOAD-COMP-TABLE
023700         UNTIL WS-LOAD-DONE = "YES".
023800
023900     PERFORM 9000-READ-TXN.
024000     PERFORM 9900-HEADING.
024100     PERFORM 9100-ERR-HEADING.
024200
024300 1050-GET-SYS-DATE.
024400     ACCEPT WS-DATE-ACCEPT FROM DATE.
024500     IF WS-ACC-YY < 50
024600         MOVE 2000 TO WS-CENTURY
024700     ELSE
024800         MOVE 1900 TO WS-CENTURY
024900     END-IF.
025000     COMPUTE WS-SYS-YYYY = WS-CENTURY + WS-ACC-YY.
025100     MOVE WS-ACC-MM TO WS-SYS-MM.
025200     MOVE WS-ACC-DD TO WS-SYS-DD.
025300     MOVE WS-SYS-MM TO O-MONTH.
025400     MOVE WS-SYS-DD TO O-DAY.
025500     MOVE WS-SYS-YYYY TO O-YEAR.
025600
025700 1100-LOAD-COMP-TABLE.
025800     READ COMPANY-MASTER-IN
025900         AT END
026000             MOVE "YES" TO WS-LOAD-DONE
026100             GO TO 1100-EXIT.
026200     ADD 1 TO WS-COMP-COUNT.
026300     MOVE WS-COMP-COUNT TO WS-COMP-IX.
026400     MOVE CI-COMP-ID TO CM-COMP-ID (WS-COMP-IX).
026500     MOVE CI-NOMBRE  TO CM-NOMBRE (WS-COMP-IX).
026600
026700 1100-EXIT.
026800     EXIT.
026900
027000 2000-MAINLINE.
027100     IF CTX-LOOKUP
027200         PERFORM 2500-LOOKUP-BY-NAME
027300     ELSE
027400         PERFORM 2100-VALIDATION THRU 2100-EXIT
027500         IF TXN-IN-ERROR
027600             PERFORM 2200-ERROR-PRT
027700         ELSE
027800             PERFORM 2300-APPLY-TXN
027900         END-IF
028000     END-IF.
028100
028200     PERFORM 9000-READ-TXN.
028300
028400 2100-VALIDATION.
028500     MOVE "N" TO ERR-SWITCH.
028600     MOVE SPACES TO O-ERR-MSG.
028700     MOVE ZERO TO WS-FOUND-IX.
028800     MOVE ZERO TO WS-DUP-IX.
028900
029000     IF CTX-NOMBRE-LEN = ZERO OR CTX-NOMBRE-STORED = SPACES
029100         MOVE "Y" TO ERR-SWITCH
029200         MOVE "V1" TO O-ERR-MSG
029300         GO TO 2100-EXIT
029400     END-IF.
029500
029600     IF CTX-NOMBRE-LEN > 100
029700         MOVE "Y" TO ERR-SWITCH
029800         MOVE "V2" TO O-ERR-MSG
029900         GO TO 2100-EXIT
030000     END-IF.
030100
030200     PERFORM 8200-FIND-DUP-NAME.
030300
030400     IF CTX-ADD
030500         IF WS-DUP-IX > ZERO
030600             MOVE "Y" TO ERR-SWITCH
030700             MOVE "D1" TO O-ERR-MSG
030800         END-IF
030900     ELSE
031000         PERFORM 8100-FIND-COMPANY
031100         IF WS-FOUND-IX = ZERO
031200             MOVE "Y" TO ERR-SWITCH
031300             MOVE "N1" TO O-ERR-MSG
031400         ELSE
031500             IF WS-DUP-IX > ZERO AND WS-DUP-IX NOT = WS-FOUND-IX
031600                 MOVE "Y" TO ERR-SWITCH
031700                 MOVE "D1" TO O-ERR-MSG
031800             END-IF
031900         END-IF
032000     END-IF.
032100
032200 2100-EXIT.
032300     EXIT.
032400
032500 2200-ERROR-PRT.
032600     ADD 1 TO C-ERR-CTR.
032700     MOVE CTX-COMP-ID      TO EO-COMP-ID.
032800     MOVE CTX-NOMBRE-STORED TO EO-NOMBRE.
032900     MOVE O-ERR-MSG        TO EO-ERR-MSG.
033000
033100     WRITE PRTLINE
033200         FROM ERROR-LINE
033300             AFTER ADVANCING 1 LINE
033400                 AT EOP
033500                     PERFORM 9100-ERR-HEADING.
033600
033700 2300-APPLY-TXN.
033800     ADD 1 TO C-ACCEPT-CTR.
033900
034000     IF CTX-ADD
034100         ADD 1 TO WS-COMP-COUNT
034200         MOVE WS-COMP-COUNT TO WS-COMP-IX
034300         MOVE CTX-COMP-ID       TO CM-COMP-ID (WS-COMP-IX)
034400         MOVE CTX-NOMBRE-STORED TO CM-NOMBRE (WS-COMP-IX)
034500     ELSE
034600         MOVE CTX-NOMBRE-STORED TO CM-NOMBRE (WS-FOUND-IX)
034700     END-IF.
034800
034900     MOVE CTX-COMP-ID       TO O-COMP-ID.
035000     MOVE CTX-NOMBRE-STORED TO O-NOMBRE.
035100
035200     WRITE PRTLINE
035300         FROM DETAIL-LINE
035400             AFTER ADVANCING 1 LINE
035500                 AT EOP
035600                     PERFORM 9900-HEADING.
035700
035800 2500-LOOKUP-BY-NAME.
035900     ADD 1 TO C-LOOKUP-CTR.
036000     PERFORM 8200-FIND-DUP-NAME.
036100
036200     MOVE CTX-NOMBRE-STORED TO O-LKP-NOMBRE.
036300     IF WS-DUP-IX > ZERO
036400         MOVE CM-COMP-ID (WS-DUP-IX) TO WS-COMP-ID-AREA
036500         MOVE "FOUND, COMPANY ID " TO O-LKP-RESULT
036600         MOVE WS-COMP-ID-X TO O-LKP-RESULT (20:6)
036700     ELSE
036800         MOVE "NOT FOUND" TO O-LKP-RESULT
036900     END-IF.
037000
037100     WRITE PRTLINE
037200         FROM LOOKUP-LINE
037300             AFTER ADVANCING 1 LINE
037400                 AT EOP
037500                     PERFORM 9900-HEADING.
037600
037700 8100-FIND-COMPANY.
037800     PERFORM 8110-FIND-COMPANY-TEST
037900         VARYING CM-IX FROM 1 BY 1
038000             UNTIL CM-IX > WS-COMP-COUNT.
038100
038200 8110-FIND-COMPANY-TEST.
038300     IF CM-COMP-ID (CM-IX) = CTX-COMP-ID
038400         SET WS-FOUND-IX TO CM-IX
038500         SET CM-IX TO WS-COMP-COUNT
038600     END-IF.
038700
038800 8200-FIND-DUP-NAME.
038900     MOVE ZERO TO WS-DUP-IX.
039000     MOVE CTX-NOMBRE-STORED TO WS-TXN-NOMBRE-UC.
039100     INSPECT WS-TXN-NOMBRE-UC CONVERTING
039200         "abcdefghijklmnopqrstuvwxyz" TO
039300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039400
039500     PERFORM 8210-FIND-DUP-NAME-TEST
039600         VARYING CM-IX FROM 1 BY 1
039700             UNTIL CM-IX > WS-COMP-COUNT.
039800
039900 8210-FIND-DUP-NAME-TEST.
040000     MOVE CM-NOMBRE (CM-IX) TO WS-TABLE-NOMBRE-UC.
040100     INSPECT WS-TABLE-NOMBRE-UC CONVERTING
040200         "abcdefghijklmnopqrstuvwxyz" TO
040300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040400
040500     IF WS-TABLE-NOMBRE-UC = WS-TXN-NOMBRE-UC
040600         SET WS-DUP-IX TO CM-IX
040700         SET CM-IX TO WS-COMP-COUNT
040800     END-IF.
040900
041000 3000-CLOSING.
041100     PERFORM 3100-REWRITE-MASTER.
041200     PERFORM 3200-TOTALS.
041300     PERFORM 3300-ERROR-TOTAL.
041400
041500     CLOSE COMPANY-MASTER-IN.
041600     CLOSE COMPANY-TXN-IN.
041700     CLOSE COMPANY-MASTER-OUT.
041800     CLOSE COMP-RPT.
041900
042000 3100-REWRITE-MASTER.
042100     PERFORM 3110-REWRITE-ONE-COMP
042200         VARYING WS-COMP-IX FROM 1 BY 1
042300             UNTIL WS-COMP-IX > WS-COMP-COUNT.
042400
042500 3110-REWRITE-ONE-COMP.
042600     MOVE SPACES TO COMP-REC-OUT.
042700     MOVE CM-COMP-ID (WS-COMP-IX) TO CO-COMP-ID.
042800     MOVE CM-NOMBRE (WS-COMP-IX)  TO CO-NOMBRE.
042900     WRITE COMP-REC-OUT.
043000
043100 3200-TOTALS.
043200     MOVE WS-COMP-COUNT TO O-COMP-COUNT.
043300     WRITE PRTLINE
043400         FROM TOTALS-LINE
043500             AFTER ADVANCING 2 LINES.
043600
043700 3300-ERROR-TOTAL.
043800     MOVE C-ERR-CTR TO O-ERR-CTR.
043900     WRITE PRTLINE
044000         FROM ERROR-TOTAL-LINE
044100             AFTER ADVANCING 2 LINES.
044200
044300 9000-READ-TXN.
044400     READ COMPANY-TXN-IN
044500         AT END
044600             MOVE "NO" TO MORE-TXNS.
044700
044800 9100-ERR-HEADING.
044900     ADD 1 TO C-ERR-PCTR.
045000     WRITE PRTLINE
045100         FROM BLANK-LINE
045200             AFTER ADVANCING 2 LINES.
045300     WRITE PRTLINE
045400         FROM ERROR-TITLE
045500             AFTER ADVANCING 1 LINE.
045600
045700 9900-HEADING.
045800     ADD 1 TO C-PCTR.
045900     MOVE C-PCTR TO O-PCTR.
046000
046100     WRITE PRTLINE
046200         FROM COMPANY-TITLE
046300             AFTER ADVANCING PAGE.
046400     WRITE PRTLINE
046500         FROM DETAIL-TITLE
046600             AFTER ADVANCING 2 LINES.
046700     WRITE PRTLINE
046800         FROM LOOKUP-TITLE
046900             AFTER ADVANCING 1 LINE.
047000     WRITE PRTLINE
047100         FROM BLANK-LINE
047200             AFTER ADVANCING 1 LINE.
