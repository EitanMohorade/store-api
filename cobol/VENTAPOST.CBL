000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VENTAPOST.
000300 AUTHOR.        D. P. HALVERSEN.
000400 INSTALLATION.  MID-STATE MERCHANDISE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  11/04/1985.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800
000900***************************************************************
001000* VENTAPOST - DAILY SALES POSTING AND STOCK DECREMENT         *
001100*                                                             *
001200* READS THE PRODUCT MASTER INTO A WORKING TABLE, POSTS THE    *
001300* DAY'S SALES TRANSACTION FILE AGAINST IT (VALIDATING EACH    *
001400* SALE, DECREMENTING STOCK AND EXTENDING THE LINE TOTAL),     *
001500* PRINTS A DAILY CONTROL-BREAK SALES REGISTER WITH A PERIOD   *
001600* SUMMARY FOR THE RUN DATE'S DAY, WEEK AND MONTH, AND         *
001700* REWRITES THE PRODUCT MASTER WITH THE POSTED STOCK.          *
001800***************************************************************
001900* CHANGE LOG                                                  *
002000*-------------------------------------------------------------*
002100* 11/04/85  DPH  CR-119  ORIGINAL PROGRAM - DAILY SALES POST. *
002200* 02/18/86  DPH  CR-141  ADDED OUT-OF-STOCK REJECT ON POST.   *
002300* 07/02/87  RTK  CR-176  PRODUCT TABLE SIZE RAISED TO 4000.   *
002400* 05/11/89  JMO  PR-210  FIXED SUBTOTAL RESET ON LAST RECORD. *
002500* 09/30/91  DPH  CR-255  ADDED WEEKLY PERIOD SUMMARY BLOCK.   *
002600* 01/14/93  SKB  CR-288  ADDED MONTHLY PERIOD SUMMARY BLOCK.  *
002700* 06/06/94  DPH  PR-301  CORRECTED ZELLER CALC FOR CENTURY.   *
002800* 03/22/96  CAW  CR-340  DUPLICATE SALE-ID CHECK ADDED.       *
002900* 11/09/98  DPH  Y2K-11  WINDOWED RUN-DATE AND VTA-FECHA      *
003000*                        CENTURY HANDLING FOR YEAR 2000.      *
003100* 02/25/99  DPH  Y2K-14  VERIFIED JULIAN ROUTINE THROUGH      *
003200*                        12/31/1999 AND 01/01/2000 BOUNDARY.  *
003300* 08/19/00  LMP  PR-366  RUN-PARM CARD READ REPLACES OPERATOR *
003400*                        PROMPT FOR THE POSTING RUN DATE.     *
003500* 04/03/02  DPH  CR-398  TOTAL PRODUCT STOCK AFTER POSTING    *
003600*                        AND OUT-OF-STOCK COUNT ADDED TO THE  *
003700*                        GRAND TOTAL LINES.                   *
003800* 10/30/03  LMP  PR-415  PROD-TABLE WAS CARRYING ONLY ID/     *
003900*                        ARTICULO/PRECIO/STOCK - REWRITTEN    *
004000*                        MASTER WAS BLANKING DESCRIPCION,     *
004100*                        CATEGORIA-ID, COMPANIA-ID AND        *
004200*                        IMAGEN-URL ON EVERY POSTING RUN.     *
004300*                        TABLE AND REWRITE WIDENED TO CARRY   *
004400*                        ALL EIGHT MASTER FIELDS.             *
004500*-------------------------------------------------------------*
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS VALID-SALE-STATUS IS "OK" "V1" "V2" "N1" "S1" "D1"
005200     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PRODUCT-MASTER-IN  ASSIGN TO PRODIN
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800
005900     SELECT PRODUCT-MASTER-OUT ASSIGN TO PRODOUT
006000            ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT SALES-TXN-IN       ASSIGN TO SALESIN
006300            ORGANIZATION IS LINE SEQUENTIAL.
006400
006500     SELECT POSTED-SALES-OUT   ASSIGN TO SALESOUT
006600            ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT RUN-PARM-IN        ASSIGN TO RUNPARM
006900            ORGANIZATION IS LINE SEQUENTIAL.
007000
007100     SELECT SALES-RPT          ASSIGN TO SALESRPT
007200            ORGANIZATION IS RECORD SEQUENTIAL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  PRODUCT-MASTER-IN
007800     LABEL RECORD IS STANDARD
007900     RECORD CONTAINS 131 CHARACTERS
008000     DATA RECORD IS PROD-REC-IN.
008100
008200 01  PROD-REC-IN.
008300     05  PI-PROD-ID              PIC 9(06).
008400     05  PI-ARTICULO             PIC X(20).
008500     05  PI-DESCRIPCION          PIC X(40).
008600     05  PI-PRECIO               PIC S9(07).
008700     05  PI-CATEGORIA-ID         PIC 9(06).
008800     05  PI-COMPANIA-ID          PIC 9(06).
008900     05  PI-STOCK                PIC S9(05).
009000     05  PI-IMAGEN-URL           PIC X(40).
009100     05  FILLER                  PIC X(01).
009200
009300 FD  PRODUCT-MASTER-OUT
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 131 CHARACTERS
009600     DATA RECORD IS PROD-REC-OUT.
009700
009800 01  PROD-REC-OUT.
009900     05  PO-PROD-ID              PIC 9(06).
010000     05  PO-ARTICULO             PIC X(20).
010100     05  PO-DESCRIPCION          PIC X(40).
010200     05  PO-PRECIO               PIC S9(07).
010300     05  PO-CATEGORIA-ID         PIC 9(06).
010400     05  PO-COMPANIA-ID          PIC 9(06).
010500     05  PO-STOCK                PIC S9(05).
010600     05  PO-IMAGEN-URL           PIC X(40).
010700     05  FILLER                  PIC X(01).
010800
010900 FD  SALES-TXN-IN
011000     LABEL RECORD IS STANDARD
011100     RECORD CONTAINS 25 CHARACTERS
011200     DATA RECORD IS SALE-REC-IN.
011300
011400 01  SALE-REC-IN.
011500     05  VTA-ID                  PIC 9(06).
011600     05  VTA-FECHA                   PIC 9(08).
011700     05  VTA-FECHA-R REDEFINES VTA-FECHA.
011800         10  VTA-YYYY             PIC 9(04).
011900         10  VTA-MM               PIC 99.
012000         10  VTA-DD               PIC 99.
012100     05  VTA-PRODUCTO-ID         PIC 9(06).
012200     05  VTA-CANTIDAD            PIC S9(05).
012300
012400 FD  POSTED-SALES-OUT
012500     LABEL RECORD IS STANDARD
012600     RECORD CONTAINS 43 CHARACTERS
012700     DATA RECORD IS POSTED-SALE-REC.
012800
012900 01  POSTED-SALE-REC.
013000     05  VTO-ID                  PIC 9(06).
013100     05  VTO-FECHA               PIC 9(08).
013200     05  VTO-PRODUCTO-ID         PIC 9(06).
013300     05  VTO-CANTIDAD            PIC S9(05).
013400     05  VTO-PRECIO              PIC S9(07).
013500     05  VTO-TOTAL               PIC S9(09).
013600     05  VTO-STATUS              PIC X(02).
013700
013800 FD  RUN-PARM-IN
013900     LABEL RECORD IS STANDARD
014000     RECORD CONTAINS 80 CHARACTERS
014100     DATA RECORD IS RUN-PARM-REC.
014200
014300 01  RUN-PARM-REC.
014400     05  RP-RUN-DATE             PIC 9(08).
014500     05  FILLER                  PIC X(72).
014600
014700 FD  SALES-RPT
014800     LABEL RECORD IS OMITTED
014900     RECORD CONTAINS 132 CHARACTERS
015000     LINAGE IS 60 WITH FOOTING AT 55
015100     DATA RECORD IS PRTLINE.
015200
015300 01  PRTLINE                     PIC X(132).
015400
015500 WORKING-STORAGE SECTION.
015600 01  WORK-AREA.
015700     05  C-PCTR                  PIC 99       VALUE ZERO    COMP.
015800     05  C-POSTED-CTR            PIC 9(07)    VALUE ZERO    COMP.
015900     05  C-REJECTED-CTR          PIC 9(07)    VALUE ZERO    COMP.
016000     05  C-DAY-CTR               PIC 9(05)    VALUE ZERO    COMP.
016100     05  C-DAY-TOTAL             PIC S9(11)   VALUE ZERO.
016200     05  C-GT-TOTAL              PIC S9(11)   VALUE ZERO.
016300     05  WS-TOTAL-STOCK          PIC S9(09)   VALUE ZERO    COMP.
016400     05  WS-OUT-OF-STOCK-CTR     PIC 9(05)    VALUE ZERO    COMP.
016500     05  WS-PROD-COUNT           PIC 9(05)    VALUE ZERO    COMP.
016600     05  WS-PROD-IX              PIC 9(05)    VALUE ZERO    COMP.
016700     05  WS-FOUND-IX             PIC 9(05)    VALUE ZERO    COMP.
016800     05  WS-DUP-IX               PIC 9(05)    VALUE ZERO    COMP.
016900     05  WS-LINE-TOTAL           PIC S9(09)   VALUE ZERO.
017000     05  WS-LOAD-DONE            PIC XXX      VALUE "NO".
017100     05  MORE-SALES              PIC XXX      VALUE "YES".
017200     05  H-VTA-FECHA             PIC 9(08)    VALUE ZERO.
017300     05  H-VTA-FECHA-R REDEFINES H-VTA-FECHA.
017400         10  H-VTA-YYYY          PIC 9(04).
017500         10  H-VTA-MM            PIC 99.
017600         10  H-VTA-DD            PIC 99.
017700     05  FILLER                  PIC X(01)    VALUE SPACES.
017800
017900 01  WS-SYS-DATE                 PIC 9(08).
018000 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
018100     05  WS-SYS-YYYY             PIC 9(04).
018200     05  WS-SYS-MM               PIC 99.
018300     05  WS-SYS-DD               PIC 99.
018400
018500 01  WS-DATE-ACCEPT              PIC 9(06).
018600 01  WS-DATE-ACCEPT-R REDEFINES WS-DATE-ACCEPT.
018700     05  WS-ACC-YY               PIC 99.
018800     05  WS-ACC-MM               PIC 99.
018900     05  WS-ACC-DD               PIC 99.
019000 01  WS-CENTURY                  PIC 9(04)    VALUE 1900.
019100
019200 01  WS-RUN-DATE                 PIC 9(08).
019300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
019400     05  WS-RUN-YYYY             PIC 9(04).
019500     05  WS-RUN-MM               PIC 99.
019600     05  WS-RUN-DD               PIC 99.
019700
019800 01  WS-JULIAN-WORK.
019900     05  WS-JUL-YY               PIC S9(09)   VALUE ZERO    COMP.
020000     05  WS-JUL-MM               PIC S9(09)   VALUE ZERO    COMP.
020100     05  WS-JUL-DD               PIC S9(09)   VALUE ZERO    COMP.
020200     05  WS-JUL-A                PIC S9(09)   VALUE ZERO    COMP.
020300     05  WS-JUL-RESULT           PIC S9(09)   VALUE ZERO    COMP.
020400     05  FILLER                  PIC X(01)    VALUE SPACES.
020500
020600 01  WS-ZELLER-WORK.
020700     05  WS-ZELLER-MM            PIC S9(09)   VALUE ZERO    COMP.
020800     05  WS-ZELLER-YY            PIC S9(09)   VALUE ZERO    COMP.
020900     05  WS-ZELLER-RAW           PIC S9(09)   VALUE ZERO    COMP.
021000     05  WS-ZELLER-H             PIC S9(09)   VALUE ZERO    COMP.
021100     05  WS-RUN-DOW              PIC S9(09)   VALUE ZERO    COMP.
021200     05  FILLER                  PIC X(01)    VALUE SPACES.
021300
021400 01  WS-RUN-JULIAN               PIC S9(09)   VALUE ZERO    COMP.
021500 01  WS-WEEK-START-JUL           PIC S9(09)   VALUE ZERO    COMP.
021600 01  WS-WEEK-END-JUL             PIC S9(09)   VALUE ZERO    COMP.
021700 01  WS-SALE-JULIAN              PIC S9(09)   VALUE ZERO    COMP.
021800
021900 01  WS-PERIOD-TOTALS.
022000     05  WS-DAY-PER-CTR          PIC 9(05)    VALUE ZERO    COMP.
022100     05  WS-DAY-PER-TOTAL        PIC S9(11)   VALUE ZERO.
022200     05  WS-WEEK-PER-CTR         PIC 9(05)    VALUE ZERO    COMP.
022300     05  WS-WEEK-PER-TOTAL       PIC S9(11)   VALUE ZERO.
022400     05  WS-MONTH-PER-CTR        PIC 9(06)    VALUE ZERO    COMP.
022500     05  WS-MONTH-PER-TOTAL      PIC S9(11)   VALUE ZERO.
022600     05  FILLER                  PIC X(01)    VALUE SPACES.
022700
022800 01  PROD-TABLE.
022900     05  PROD-TABLE-ENTRY OCCURS 4000 TIMES
023000             INDEXED BY PT-IX.
023100         10  PT-PROD-ID          PIC 9(06).
023200         10  PT-ARTICULO         PIC X(20).
023300         10  PT-DESCRIPCION      PIC X(40).
023400         10  PT-PRECIO           PIC S9(07).
023500         10  PT-CATEGORIA-ID     PIC 9(06).
023600         10  PT-COMPANIA-ID      PIC 9(06).
023700         10  PT-STOCK            PIC S9(05).
023800         10  PT-IMAGEN-URL       PIC X(40).
023900
024000 01  WS-POSTED-ID-TABLE.
024100     05  WS-POSTED-ID-COUNT      PIC 9(05)    VALUE ZERO    COMP.
024200     05  WS-POSTED-ID-ENTRY OCCURS 5000 TIMES
024300             INDEXED BY PD-IX.
024400         10  PD-VTA-ID           PIC 9(06).
024500
024600 01  COMPANY-TITLE.
024700     05  FILLER                  PIC X(06)    VALUE "DATE:".
024800     05  O-MONTH                 PIC 99.
024900     05  FILLER                  PIC X        VALUE "/".
025000     05  O-DAY                   PIC 99.
025100     05  FILLER                  PIC X        VALUE "/".
025200     05  O-YEAR                  PIC 9(04).
025300     05  FILLER                  PIC X(22)    VALUE SPACES.
025400     05  FILLER                  PIC X(49)
025500             VALUE "MID-STATE MERCHANDISE CO. - DAILY SALES REGISTER".
025600     05  FILLER                  PIC X(31)    VALUE SPACES.
025700     05  FILLER                  PIC X(06)    VALUE "PAGE:".
025800     05  O-PCTR                  PIC Z9.
025900
026000 01  RUN-DATE-TITLE.
026100     05  FILLER                  PIC X(15)    VALUE
026200             "POSTING FOR RUN DATE ".
026300     05  O-RUN-MM                PIC 99.
026400     05  FILLER                  PIC X        VALUE "/".
026500     05  O-RUN-DD                PIC 99.
026600     05  FILLER                  PIC X        VALUE "/".
026700     05  O-RUN-YYYY              PIC 9(04).
026800     05  FILLER                  PIC X(98)    VALUE SPACES.
026900
027000 01  DETAIL-TITLE.
027100     05  FILLER                  PIC X(07)    VALUE "SALE ID".
027200     05  FILLER                  PIC X(04)    VALUE SPACES.
027300     05  FILLER                  PIC X(08)    VALUE "SALEDATE".
027400     05  FILLER                  PIC X(04)    VALUE SPACES.
027500     05  FILLER                  PIC X(07)    VALUE "ARTICLE".
027600     05  FILLER                  PIC X(15)    VALUE SPACES.
027700     05  FILLER                  PIC X(03)    VALUE "QTY".
027800     05  FILLER                  PIC X(05)    VALUE SPACES.
027900     05  FILLER                  PIC X(05)    VALUE "PRICE".
028000     05  FILLER                  PIC X(06)    VALUE SPACES.
028100     05  FILLER                  PIC X(05)    VALUE "TOTAL".
028200     05  FILLER                  PIC X(07)    VALUE SPACES.
028300     05  FILLER                  PIC X(06)    VALUE "STATUS".
028400     05  FILLER                  PIC X(45)    VALUE SPACES.
028500
028600 01  DETAIL-LINE.
028700     05  O-VTA-ID                PIC 9(06).
028800     05  FILLER                  PIC X(05)    VALUE SPACES.
028900     05  O-VTA-MM                PIC 99.
029000     05  FILLER                  PIC X        VALUE "/".
029100     05  O-VTA-DD                PIC 99.
029200     05  FILLER                  PIC X        VALUE "/".
029300     05  O-VTA-YYYY              PIC 9(04).
029400     05  FILLER                  PIC X(03)    VALUE SPACES.
029500     05  O-ARTICULO              PIC X(20).
029600     05  FILLER                  PIC X(02)    VALUE SPACES.
029700     05  O-CANTIDAD              PIC ZZZZ9.
029800     05  FILLER                  PIC X(04)    VALUE SPACES.
029900     05  O-PRECIO                PIC ZZZZZZ9.
030000     05  FILLER                  PIC X(04)    VALUE SPACES.
030100     05  O-TOTAL                 PIC Z,ZZZ,ZZ9.
030200     05  FILLER                  PIC X(05)    VALUE SPACES.
030300     05  O-STATUS                PIC X(02).
030400     05  FILLER                  PIC X(42)    VALUE SPACES.
030500
030600 01  DAY-SUB-LINE.
030700     05  FILLER                  PIC X(10)    VALUE SPACES.
030800     05  FILLER                  PIC X(19)
030900             VALUE "SUBTOTALS FOR DATE ".
031000     05  O-SUB-MM                PIC 99.
031100     05  FILLER                  PIC X        VALUE "/".
031200     05  O-SUB-DD                PIC 99.
031300     05  FILLER                  PIC X        VALUE "/".
031400     05  O-SUB-YYYY              PIC 9(04).
031500     05  FILLER                  PIC X(10)    VALUE SPACES.
031600     05  FILLER                  PIC X(14)    VALUE "NUMBER SOLD: ".
031700     05  O-SUB-CTR               PIC Z,ZZ9.
031800     05  FILLER                  PIC X(10)    VALUE SPACES.
031900     05  FILLER                  PIC X(07)    VALUE "TOTAL: ".
032000     05  O-SUB-TOTAL             PIC $$,$$$,$$9.
032100     05  FILLER                  PIC X(35)    VALUE SPACES.
032200
032300 01  GRANDTOTAL-LINE-1.
032400     05  FILLER                  PIC X(10)    VALUE SPACES.
032500     05  FILLER                  PIC X(13)    VALUE "GRAND TOTALS".
032600     05  FILLER                  PIC X(15)    VALUE SPACES.
032700     05  FILLER                  PIC X(14)    VALUE "POSTED SALES: ".
032800     05  O-GT-POSTED             PIC ZZ,ZZ9.
032900     05  FILLER                  PIC X(06)    VALUE SPACES.
033000     05  FILLER                  PIC X(16)    VALUE "REJECTED SALES: ".
033100     05  O-GT-REJECTED           PIC ZZ,ZZ9.
033200     05  FILLER                  PIC X(06)    VALUE SPACES.
033300     05  FILLER                  PIC X(13)    VALUE "TOTAL SALES: ".
033400     05  O-GT-TOTAL              PIC $$,$$$,$$9.
033500     05  FILLER                  PIC X(14)    VALUE SPACES.
033600
033700 01  GRANDTOTAL-LINE-2.
033800     05  FILLER                  PIC X(10)    VALUE SPACES.
033900     05  FILLER                  PIC X(23)
034000             VALUE "TOTAL STOCK AFTER POST: ".
034100     05  O-GT-STOCK              PIC ZZZ,ZZ9.
034200     05  FILLER                  PIC X(10)    VALUE SPACES.
034300     05  FILLER                  PIC X(19)    VALUE "OUT-OF-STOCK ITEMS:".
034400     05  O-GT-OUT-CTR            PIC ZZ,ZZ9.
034500     05  FILLER                  PIC X(61)    VALUE SPACES.
034600
034700 01  PERIOD-HEADING-LINE.
034800     05  FILLER                  PIC X(20)
034900             VALUE "PERIOD SUMMARY REPORT".
035000     05  FILLER                  PIC X(112)   VALUE SPACES.
035100
035200 01  PERIOD-DAY-LINE.
035300     05  FILLER                  PIC X(10)    VALUE SPACES.
035400     05  FILLER                  PIC X(22)    VALUE "TODAY (RUN DATE)     ".
035500     05  FILLER                  PIC X(14)    VALUE "NUMBER SOLD: ".
035600     05  O-DAYPER-CTR            PIC Z,ZZ9.
035700     05  FILLER                  PIC X(10)    VALUE SPACES.
035800     05  FILLER                  PIC X(07)    VALUE "TOTAL: ".
035900     05  O-DAYPER-TOTAL          PIC $$,$$$,$$9.
036000     05  FILLER                  PIC X(43)    VALUE SPACES.
036100
036200 01  PERIOD-WEEK-LINE.
036300     05  FILLER                  PIC X(10)    VALUE SPACES.
036400     05  FILLER                  PIC X(22)    VALUE "WEEK (MON-SUN)        ".
036500     05  FILLER                  PIC X(14)    VALUE "NUMBER SOLD: ".
036600     05  O-WEEKPER-CTR           PIC Z,ZZ9.
036700     05  FILLER                  PIC X(10)    VALUE SPACES.
036800     05  FILLER                  PIC X(07)    VALUE "TOTAL: ".
036900     05  O-WEEKPER-TOTAL         PIC $$,$$$,$$9.
037000     05  FILLER                  PIC X(43)    VALUE SPACES.
037100
037200 01  PERIOD-MONTH-LINE.
037300     05  FILLER                  PIC X(10)    VALUE SPACES.
037400     05  FILLER                  PIC X(22)    VALUE "CALENDAR MONTH        ".
037500     05  FILLER                  PIC X(14)    VALUE "NUMBER SOLD: ".
037600     05  O-MONTHPER-CTR          PIC ZZ,ZZ9.
037700     05  FILLER                  PIC X(10)    VALUE SPACES.
037800     05  FILLER                  PIC X(07)    VALUE "TOTAL: ".
037900     05  O-MONTHPER-TOTAL        PIC $$$,$$$,$$9.
038000     05  FILLER                  PIC X(41)    VALUE SPACES.
038100
038200 01  BLANK-LINE.
038300     05  FILLER                  PIC X(132)   VALUE SPACES.
038400
038500 PROCEDURE DIVISION.
038600
038700 0000-VENTAPOST.
038800     PERFORM 1000-INIT.
038900     PERFORM 2000-MAINLINE
039000         UNTIL MORE-SALES = "NO".
039100     PERFORM 3000-CLOSING.
039200     STOP RUN.
039300
039400 1000-INIT.
039500     PERFORM 1050-GET-SYS-DATE.
039600
039700     OPEN INPUT  PRODUCT-MASTER-IN.
039800     OPEN INPUT  SALES-TXN-IN.
039900     OPEN INPUT  RUN-PARM-IN.
040000     OPEN OUTPUT PRODUCT-MASTER-OUT.
040100     OPEN OUTPUT POSTED-SALES-OUT.
040200     OPEN OUTPUT SALES-RPT.
040300
040400     MOVE ZERO TO RP-RUN-DATE.
040500     READ RUN-PARM-IN
040600         AT END
040700             CONTINUE.
040800     IF RP-RUN-DATE = ZERO
040900         MOVE WS-SYS-DATE TO WS-RUN-DATE
041000     ELSE
041100         MOVE RP-RUN-DATE TO WS-RUN-DATE
041200     END-IF.
041300
041400     MOVE WS-RUN-MM TO O-RUN-MM.
041500     MOVE WS-RUN-DD TO O-RUN-DD.
041600     MOVE WS-RUN-YYYY TO O-RUN-YYYY.
041700
041800     PERFORM 1100-LOAD-PROD-TABLE
041900         UNTIL WS-LOAD-DONE = "YES".
042000
042100     MOVE WS-RUN-YYYY TO WS-JUL-YY.
042200     MOVE WS-RUN-MM   TO WS-JUL-MM.
042300     MOVE WS-RUN-DD   TO WS-JUL-DD.
042400     PERFORM 9500-DATE-TO-JULIAN.
042500     MOVE WS-JUL-RESULT TO WS-RUN-JULIAN.
042600
042700     PERFORM 9600-CALC-WEEK-BOUNDS.
042800
042900     PERFORM 9000-READ-SALE.
043000     IF MORE-SALES = "YES"
043100         MOVE VTA-FECHA TO H-VTA-FECHA
043200     END-IF.
043300     PERFORM 9900-HEADING.
043400
043500 1050-GET-SYS-DATE.
043600     ACCEPT WS-DATE-ACCEPT FROM DATE.
043700     IF WS-ACC-YY < 50
043800         MOVE 2000 TO WS-CENTURY
043900     ELSE
044000         MOVE 1900 TO WS-CENTURY
044100     END-IF.
044200     COMPUTE WS-SYS-YYYY = WS-CENTURY + WS-ACC-YY.
044300     MOVE WS-ACC-MM TO WS-SYS-MM.
044400     MOVE WS-ACC-DD TO WS-SYS-DD.
044500     MOVE WS-SYS-MM TO O-MONTH.
044600     MOVE WS-SYS-DD TO O-DAY.
044700     MOVE WS-SYS-YYYY TO O-YEAR.
044800
044900 1100-LOAD-PROD-TABLE.
045000     READ PRODUCT-MASTER-IN
045100         AT END
045200             MOVE "YES" TO WS-LOAD-DONE
045300             GO TO 1100-EXIT.
045400     ADD 1 TO WS-PROD-COUNT.
045500     MOVE WS-PROD-COUNT TO WS-PROD-IX.
045600     MOVE PI-PROD-ID       TO PT-PROD-ID (WS-PROD-IX).
045700     MOVE PI-ARTICULO      TO PT-ARTICULO (WS-PROD-IX).
045800     MOVE PI-DESCRIPCION   TO PT-DESCRIPCION (WS-PROD-IX).
045900     MOVE PI-PRECIO        TO PT-PRECIO (WS-PROD-IX).
046000     MOVE PI-CATEGORIA-ID  TO PT-CATEGORIA-ID (WS-PROD-IX).
046100     MOVE PI-COMPANIA-ID   TO PT-COMPANIA-ID (WS-PROD-IX).
046200     MOVE PI-STOCK         TO PT-STOCK (WS-PROD-IX).
046300     MOVE PI-IMAGEN-URL    TO PT-IMAGEN-URL (WS-PROD-IX).
046400     ADD PI-STOCK TO WS-TOTAL-STOCK.
046500
046600 1100-EXIT.
046700     EXIT.
046800
046900*    -----------------------------------------------------
047000*    9500-DATE-TO-JULIAN CONVERTS WS-JUL-YY/MM/DD TO A
047100*    JULIAN DAY NUMBER IN WS-JUL-RESULT SO CALENDAR DATES
047200*    CAN BE COMPARED AND RANGED WITHOUT MONTH/YEAR CARRIES.
047300*    -----------------------------------------------------
047400 9500-DATE-TO-JULIAN.
047500     COMPUTE WS-JUL-A = (14 - WS-JUL-MM) / 12.
047600     COMPUTE WS-JUL-YY = WS-JUL-YY + 4800 - WS-JUL-A.
047700     COMPUTE WS-JUL-MM = WS-JUL-MM + (12 * WS-JUL-A) - 3.
047800     COMPUTE WS-JUL-RESULT =
047900         WS-JUL-DD
048000         + (((153 * WS-JUL-MM) + 2) / 5)
048100         + (365 * WS-JUL-YY)
048200         + (WS-JUL-YY / 4)
048300         - (WS-JUL-YY / 100)
048400         + (WS-JUL-YY / 400)
048500         - 32045.
048600
048700 9600-CALC-WEEK-BOUNDS.
048800     MOVE WS-RUN-MM TO WS-ZELLER-MM.
048900     MOVE WS-RUN-YYYY TO WS-ZELLER-YY.
049000     IF WS-ZELLER-MM < 3
049100         ADD 12 TO WS-ZELLER-MM
049200         SUBTRACT 1 FROM WS-ZELLER-YY
049300     END-IF.
049400
049500     COMPUTE WS-ZELLER-RAW =
049600         WS-RUN-DD
049700         + (((13 * (WS-ZELLER-MM + 1))) / 5)
049800         + WS-ZELLER-YY
049900         + (WS-ZELLER-YY / 4)
050000         - (WS-ZELLER-YY / 100)
050100         + (WS-ZELLER-YY / 400).
050200     COMPUTE WS-ZELLER-H =
050300         WS-ZELLER-RAW - ((WS-ZELLER-RAW / 7) * 7).
050400     COMPUTE WS-RUN-DOW =
050500         (WS-ZELLER-H + 5) - (((WS-ZELLER-H + 5) / 7) * 7) + 1.
050600
050700     COMPUTE WS-WEEK-START-JUL = WS-RUN-JULIAN - (WS-RUN-DOW - 1).
050800     COMPUTE WS-WEEK-END-JUL   = WS-WEEK-START-JUL + 6.
050900
051000 2000-MAINLINE.
051100     IF H-VTA-FECHA <> VTA-FECHA
051200         PERFORM 9200-DAY-SUB
051300     END-IF.
051400
051500     PERFORM 2100-VALIDATION THRU 2100-EXIT.
051600     PERFORM 2200-POST-SALE.
051700     PERFORM 9000-READ-SALE.
051800
051900 2100-VALIDATION.
052000     MOVE "OK" TO VTO-STATUS.
052100     MOVE ZERO TO WS-FOUND-IX.
052200
052300     IF VTA-CANTIDAD NOT > ZERO
052400         MOVE "V1" TO VTO-STATUS
052500         GO TO 2100-EXIT
052600     END-IF.
052700
052800     PERFORM 8100-FIND-PRODUCT.
052900     IF WS-FOUND-IX = ZERO
053000         MOVE "N1" TO VTO-STATUS
053100         GO TO 2100-EXIT
053200     END-IF.
053300
053400     IF VTA-CANTIDAD > PT-STOCK (WS-FOUND-IX)
053500         MOVE "S1" TO VTO-STATUS
053600         GO TO 2100-EXIT
053700     END-IF.
053800
053900     PERFORM 8200-FIND-DUP-SALE.
054000     IF WS-DUP-IX > ZERO
054100         MOVE "D1" TO VTO-STATUS
054200     END-IF.
054300
054400 2100-EXIT.
054500     EXIT.
054600
054700 2200-POST-SALE.
054800     MOVE VTA-ID          TO VTO-ID  O-VTA-ID.
054900     MOVE VTA-FECHA       TO VTO-FECHA.
055000     MOVE VTA-MM          TO O-VTA-MM.
055100     MOVE VTA-DD          TO O-VTA-DD.
055200     MOVE VTA-YYYY        TO O-VTA-YYYY.
055300     MOVE VTA-PRODUCTO-ID TO VTO-PRODUCTO-ID.
055400     MOVE VTA-CANTIDAD    TO VTO-CANTIDAD O-CANTIDAD.
055500     MOVE VTO-STATUS      TO O-STATUS.
055600
055700     IF VTO-STATUS = "OK"
055800         MOVE PT-ARTICULO (WS-FOUND-IX) TO O-ARTICULO
055900         MOVE PT-PRECIO (WS-FOUND-IX)   TO VTO-PRECIO O-PRECIO
056000         COMPUTE WS-LINE-TOTAL =
056100             VTA-CANTIDAD * PT-PRECIO (WS-FOUND-IX)
056200         MOVE WS-LINE-TOTAL TO VTO-TOTAL O-TOTAL
056300
056400         SUBTRACT VTA-CANTIDAD FROM PT-STOCK (WS-FOUND-IX)
056500         SUBTRACT VTA-CANTIDAD FROM WS-TOTAL-STOCK
056600
056700         ADD 1 TO C-POSTED-CTR
056800         ADD 1 TO C-DAY-CTR
056900         ADD WS-LINE-TOTAL TO C-DAY-TOTAL
057000
057100         ADD 1 TO WS-POSTED-ID-COUNT
057200         MOVE VTA-ID TO PD-VTA-ID (WS-POSTED-ID-COUNT)
057300
057400         PERFORM 9700-ACCUM-PERIOD
057500     ELSE
057600         MOVE ZERO TO O-ARTICULO O-PRECIO O-TOTAL
057700         MOVE ZERO TO VTO-PRECIO VTO-TOTAL
057800         ADD 1 TO C-REJECTED-CTR
057900     END-IF.
058000
058100     WRITE PRTLINE
058200         FROM DETAIL-LINE
058300             AFTER ADVANCING 1 LINE
058400                 AT EOP
058500                     PERFORM 9900-HEADING.
058600
058700     WRITE POSTED-SALE-REC.
058800
058900 9700-ACCUM-PERIOD.
059000     MOVE VTA-YYYY TO WS-JUL-YY.
059100     MOVE VTA-MM   TO WS-JUL-MM.
059200     MOVE VTA-DD   TO WS-JUL-DD.
059300     PERFORM 9500-DATE-TO-JULIAN.
059400     MOVE WS-JUL-RESULT TO WS-SALE-JULIAN.
059500
059600     IF VTA-FECHA = WS-RUN-DATE
059700         ADD 1 TO WS-DAY-PER-CTR
059800         ADD WS-LINE-TOTAL TO WS-DAY-PER-TOTAL
059900     END-IF.
060000
060100     IF WS-SALE-JULIAN NOT < WS-WEEK-START-JUL
060200        AND WS-SALE-JULIAN NOT > WS-WEEK-END-JUL
060300         ADD 1 TO WS-WEEK-PER-CTR
060400         ADD WS-LINE-TOTAL TO WS-WEEK-PER-TOTAL
060500     END-IF.
060600
060700     IF VTA-YYYY = WS-RUN-YYYY AND VTA-MM = WS-RUN-MM
060800         ADD 1 TO WS-MONTH-PER-CTR
060900         ADD WS-LINE-TOTAL TO WS-MONTH-PER-TOTAL
061000     END-IF.
061100
061200 8100-FIND-PRODUCT.
061300     PERFORM 8110-FIND-PRODUCT-TEST
061400         VARYING PT-IX FROM 1 BY 1
061500             UNTIL PT-IX > WS-PROD-COUNT.
061600
061700 8110-FIND-PRODUCT-TEST.
061800     IF PT-PROD-ID (PT-IX) = VTA-PRODUCTO-ID
061900         SET WS-FOUND-IX TO PT-IX
062000         SET PT-IX TO WS-PROD-COUNT
062100     END-IF.
062200
062300*    8200-FIND-DUP-SALE SEARCHES THE SALE-IDS POSTED SO FAR
062400*    THIS RUN; A MATCH MEANS THE INCOMING VTA-ID IS A
062500*    DUPLICATE OF ONE ALREADY ACCEPTED (CR-340, 03/22/96).
062600 8200-FIND-DUP-SALE.
062700     MOVE ZERO TO WS-DUP-IX.
062800     PERFORM 8210-FIND-DUP-SALE-TEST
062900         VARYING PD-IX FROM 1 BY 1
063000             UNTIL PD-IX > WS-POSTED-ID-COUNT.
063100
063200 8210-FIND-DUP-SALE-TEST.
063300     IF PD-VTA-ID (PD-IX) = VTA-ID
063400         SET WS-DUP-IX TO PD-IX
063500         SET PD-IX TO WS-POSTED-ID-COUNT
063600     END-IF.
063700
063800 9200-DAY-SUB.
063900     MOVE H-VTA-MM TO O-SUB-MM.
064000     MOVE H-VTA-DD TO O-SUB-DD.
064100     MOVE H-VTA-YYYY TO O-SUB-YYYY.
064200     MOVE C-DAY-CTR TO O-SUB-CTR.
064300     MOVE C-DAY-TOTAL TO O-SUB-TOTAL.
064400
064500     WRITE PRTLINE
064600         FROM DAY-SUB-LINE
064700             AFTER ADVANCING 2 LINES
064800                 AT EOP
064900                     PERFORM 9900-HEADING.
065000     WRITE PRTLINE
065100         FROM BLANK-LINE
065200             AFTER ADVANCING 1 LINE.
065300
065400     ADD C-DAY-TOTAL TO C-GT-TOTAL.
065500     MOVE ZERO TO C-DAY-CTR.
065600     MOVE ZERO TO C-DAY-TOTAL.
065700     MOVE VTA-FECHA TO H-VTA-FECHA.
065800
065900 3000-CLOSING.
066000     PERFORM 9200-DAY-SUB.
066100     PERFORM 3100-GRAND-TOTAL.
066200     PERFORM 3200-OUT-OF-STOCK-COUNT.
066300     PERFORM 3300-PERIOD-SUMMARY.
066400     PERFORM 3400-REWRITE-MASTER.
066500
066600     CLOSE PRODUCT-MASTER-IN.
066700     CLOSE PRODUCT-MASTER-OUT.
066800     CLOSE SALES-TXN-IN.
066900     CLOSE POSTED-SALES-OUT.
067000     CLOSE RUN-PARM-IN.
067100     CLOSE SALES-RPT.
067200
067300 3100-GRAND-TOTAL.
067400     MOVE C-POSTED-CTR TO O-GT-POSTED.
067500     MOVE C-REJECTED-CTR TO O-GT-REJECTED.
067600     MOVE C-GT-TOTAL TO O-GT-TOTAL.
067700
067800     WRITE PRTLINE
067900         FROM GRANDTOTAL-LINE-1
068000             AFTER ADVANCING 2 LINES.
068100
068200 3200-OUT-OF-STOCK-COUNT.
068300     MOVE ZERO TO WS-OUT-OF-STOCK-CTR.
068400     PERFORM 3210-OUT-OF-STOCK-TEST
068500         VARYING WS-PROD-IX FROM 1 BY 1
068600             UNTIL WS-PROD-IX > WS-PROD-COUNT.
068700
068800     MOVE WS-TOTAL-STOCK TO O-GT-STOCK.
068900     MOVE WS-OUT-OF-STOCK-CTR TO O-GT-OUT-CTR.
069000
069100     WRITE PRTLINE
069200         FROM GRANDTOTAL-LINE-2
069300             AFTER ADVANCING 1 LINE.
069400
069500 3210-OUT-OF-STOCK-TEST.
069600     IF PT-STOCK (WS-PROD-IX) = ZERO
069700         ADD 1 TO WS-OUT-OF-STOCK-CTR
069800     END-IF.
069900
070000 3300-PERIOD-SUMMARY.
070100     WRITE PRTLINE
070200         FROM PERIOD-HEADING-LINE
070300             AFTER ADVANCING 2 LINES.
070400
070500     MOVE WS-DAY-PER-CTR TO O-DAYPER-CTR.
070600     MOVE WS-DAY-PER-TOTAL TO O-DAYPER-TOTAL.
070700     WRITE PRTLINE
070800         FROM PERIOD-DAY-LINE
070900             AFTER ADVANCING 1 LINE.
071000
071100     MOVE WS-WEEK-PER-CTR TO O-WEEKPER-CTR.
071200     MOVE WS-WEEK-PER-TOTAL TO O-WEEKPER-TOTAL.
071300     WRITE PRTLINE
071400         FROM PERIOD-WEEK-LINE
071500             AFTER ADVANCING 1 LINE.
071600
071700     MOVE WS-MONTH-PER-CTR TO O-MONTHPER-CTR.
071800     MOVE WS-MONTH-PER-TOTAL TO O-MONTHPER-TOTAL.
071900     WRITE PRTLINE
072000         FROM PERIOD-MONTH-LINE
072100             AFTER ADVANCING 1 LINE.
072200
072300 3400-REWRITE-MASTER.
072400     PERFORM 3410-REWRITE-ONE-PRODUCT
072500         VARYING WS-PROD-IX FROM 1 BY 1
072600             UNTIL WS-PROD-IX > WS-PROD-COUNT.
072700
072800 3410-REWRITE-ONE-PRODUCT.
072900     MOVE SPACES TO PROD-REC-OUT.
073000     MOVE PT-PROD-ID (WS-PROD-IX)       TO PO-PROD-ID.
073100     MOVE PT-ARTICULO (WS-PROD-IX)      TO PO-ARTICULO.
073200     MOVE PT-DESCRIPCION (WS-PROD-IX)   TO PO-DESCRIPCION.
073300     MOVE PT-PRECIO (WS-PROD-IX)        TO PO-PRECIO.
073400     MOVE PT-CATEGORIA-ID (WS-PROD-IX)  TO PO-CATEGORIA-ID.
073500     MOVE PT-COMPANIA-ID (WS-PROD-IX)   TO PO-COMPANIA-ID.
073600     MOVE PT-STOCK (WS-PROD-IX)         TO PO-STOCK.
073700     MOVE PT-IMAGEN-URL (WS-PROD-IX)    TO PO-IMAGEN-URL.
073800     WRITE PROD-REC-OUT.
073900
074000 9000-READ-SALE.
074100     READ SALES-TXN-IN
074200         AT END
074300             MOVE "NO" TO MORE-SALES.
074400
074500 9900-HEADING.
074600     ADD 1 TO C-PCTR.
074700     MOVE C-PCTR TO O-PCTR.
074800
074900     WRITE PRTLINE
075000         FROM COMPANY-TITLE
075100             AFTER ADVANCING PAGE.
075200     WRITE PRTLINE
075300         FROM RUN-DATE-TITLE
075400             AFTER ADVANCING 2 LINES.
075500     WRITE PRTLINE
075600         FROM DETAIL-TITLE
075700             AFTER ADVANCING 2 LINES.
075800     WRITE PRTLINE
075900         FROM BLANK-LINE
076000             AFTER ADVANCING 1 LINE.
