000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ADMMNT.
000300 AUTHOR.        C. A. WREN.
000400 INSTALLATION.  MID-STATE MERCHANDISE CO. - DATA PROCESSING.
000500 DATE-WRITTEN.  11/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DATA PROCESSING DEPT ONLY.
000800                ADMINISTRATOR PASSWORDS - RESTRICTED DISTRIBUTION.
000900
001000***************************************************************
001100* ADMMNT - SYSTEM ADMINISTRATOR MASTER MAINTENANCE            *
001200*                                                             *
001300* READS THE ADMINISTRATOR MASTER AND THE NIGHTLY ADMIN        *
001400* MAINTENANCE TRANSACTIONS (ADD, CHANGE), VALIDATES EACH      *
001500* TRANSACTION, WRITES THE REFRESHED ADMINISTRATOR MASTER,     *
001600* AN ACCEPTED-TRANSACTION LISTING, AND A REJECTED-TRANSACTION *
001700* EXCEPTION LINE.  THE PASSWORD FIELD IS CARRIED THROUGH      *
001800* UNCHANGED - IT IS NEVER PRINTED OR TRANSFORMED BY THIS      *
001900* PROGRAM.                                                    *
002000***************************************************************
002100* CHANGE LOG                                                  *
002200*-------------------------------------------------------------*
002300* 11/14/86  CAW  CR-131  ORIGINAL PROGRAM - ADMIN MAINT.      *
002400* 04/02/89  RTK  PR-148  DUPLICATE NAME CHECK ADDED ON ADD.   *
002500* 08/19/92  SKB  CR-226  BLANK PASSWORD NOW REJECTED (V1)     *
002600*                        INSTEAD OF BEING ACCEPTED AS-IS.     *
002700* 02/11/97  JMO  CR-259  ADMIN TABLE SIZE RAISED TO 500.      *
002800* 12/28/98  CAW  Y2K-11  SYSTEM DATE WINDOWING ADDED TO THE   *
002900*                        REPORT HEADING ROUTINE.              *
003000* 07/06/02  DPH  CR-318  ERROR LINE NOW SUPPRESSES THE        *
003100*                        PASSWORD FIELD ON THE PRINTED        *
003200*                        EXCEPTION REPORT PER AUDIT REQUEST.  *
003300*-------------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS VALID-TXN-CODE IS "A" "U"
004000     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ADMIN-MASTER-IN  ASSIGN TO ADMIN
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT ADMIN-TXN-IN     ASSIGN TO ADMTXN
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT ADMIN-MASTER-OUT ASSIGN TO ADMOUT
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200
005300     SELECT ADM-RPT          ASSIGN TO ADMRPT
005400            ORGANIZATION IS RECORD SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  ADMIN-MASTER-IN
006000     LABEL RECORD IS STANDARD
006100     RECORD CONTAINS 86 CHARACTERS
006200     DATA RECORD IS ADM-REC-IN.
006300
006400 01  ADM-REC-IN.
006500     05  AI-ADM-ID                PIC 9(06).
006600     05  AI-NOMBRE                PIC X(20).
006700     05  AI-PASSWORD              PIC X(60).
006800
006900 FD  ADMIN-MASTER-OUT
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 86 CHARACTERS
007200     DATA RECORD IS ADM-REC-OUT.
007300
007400 01  ADM-REC-OUT.
007500     05  AO-ADM-ID                PIC 9(06).
007600     05  AO-NOMBRE                PIC X(20).
007700     05  AO-PASSWORD              PIC X(60).
007800
007900 FD  ADMIN-TXN-IN
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 87 CHARACTERS
008200     DATA RECORD IS ADM-TXN-REC.
008300
008400 01  ADM-TXN-REC.
008500     05  ATX-TXN-CODE             PIC X(01).
008600         88  ATX-ADD                  VALUE "A".
008700         88  ATX-UPDATE               VALUE "U".
008800     05  ATX-ADM-ID               PIC 9(06).
008900     05  ATX-NOMBRE               PIC X(20).
009000     05  ATX-PASSWORD             PIC X(60).
009100
009200 FD  ADM-RPT
009300     LABEL RECORD IS OMITTED
009400     RECORD CONTAINS 132 CHARACTERS
009500     LINAGE IS 60 WITH FOOTING AT 55
009600     DATA RECORD IS PRTLINE.
009700
009800 01  PRTLINE                      PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100 01  WORK-AREA.
010200     05  C-PCTR                   PIC 99       VALUE ZERO    COMP.
010300     05  C-ACCEPT-CTR             PIC 9(05)    VALUE ZERO    COMP.
010400     05  C-ERR-CTR                PIC 9(05)    VALUE ZERO    COMP.
010500     05  WS-ADM-IX                PIC 9(03)    VALUE ZERO    COMP.
010600     05  WS-FOUND-IX              PIC 9(03)    VALUE ZERO    COMP.
010700     05  WS-DUP-IX                PIC 9(03)    VALUE ZERO    COMP.
010800     05  WS-ADM-COUNT             PIC 9(03)    VALUE ZERO    COMP.
010900     05  WS-LOAD-DONE             PIC XXX      VALUE "NO".
011000     05  MORE-TXNS                PIC XXX      VALUE "YES".
011100     05  ERR-SWITCH               PIC X(01)    VALUE "N".
011200         88  TXN-IN-ERROR             VALUE "Y".
011300     05  O-ERR-MSG                PIC X(02).
011400
011500 01  WS-SYS-DATE                  PIC 9(08).
011600 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
011700     05  WS-SYS-YYYY              PIC 9(04).
011800     05  WS-SYS-MM                PIC 99.
011900     05  WS-SYS-DD                PIC 99.
012000
012100 01  WS-DATE-ACCEPT               PIC 9(06).
012200 01  WS-DATE-ACCEPT-R REDEFINES WS-DATE-ACCEPT.
012300     05  WS-ACC-YY                PIC 99.
012400     05  WS-ACC-MM                PIC 99.
012500     05  WS-ACC-DD                PIC 99.
012600 01  WS-CENTURY                   PIC 9(04)    VALUE 1900.
012700
012800 01  WS-ADM-ID-AREA                PIC 9(06)   VALUE ZERO.
012900 01  WS-ADM-ID-EDIT REDEFINES WS-ADM-ID-AREA.
013000     05  WS-ADM-ID-X               PIC X(06).
013100
013200 01  ADM-TABLE.
013300     05  ADM-TABLE-ENTRY OCCURS 500 TIMES
013400             INDEXED BY AM-IX.
013500         10  AM-ADM-ID            PIC 9(06).
013600         10  AM-NOMBRE            PIC X(20).
013700         10  AM-PASSWORD          PIC X(60).
013800
013900 01  COMPANY-TITLE.
014000     05  FILLER                   PIC X(06)    VALUE "DATE:".
014100     05  O-MONTH                  PIC 99.
014200     05  FILLER                   PIC X        VALUE "/".
014300     05  O-DAY                    PIC 99.
014400     05  FILLER                   PIC X        VALUE "/".
014500     05  O-YEAR                   PIC 9(04).
014600     05  FILLER                   PIC X(28)    VALUE SPACES.
014700     05  FILLER                   PIC X(42)
014800             VALUE "MID-STATE MERCHANDISE CO. - ADMIN MAINT.".
014900     05  FILLER                   PIC X(32)    VALUE SPACES.
015000     05  FILLER                   PIC X(06)    VALUE "PAGE:".
015100     05  O-PCTR                   PIC Z9.
015200
015300 01  DETAIL-TITLE.
015400     05  FILLER                   PIC X(07)    VALUE "ADM ID".
015500     05  FILLER                   PIC X(04)    VALUE SPACES.
015600     05  FILLER                   PIC X(04)    VALUE "NAME".
015700     05  FILLER                   PIC X(117)   VALUE SPACES.
015800
015900 01  DETAIL-LINE.
016000     05  O-ADM-ID                 PIC 9(06).
016100     05  FILLER                   PIC X(05)    VALUE SPACES.
016200     05  O-NOMBRE                 PIC X(20).
016300     05  FILLER                   PIC X(04)    VALUE SPACES.
016400     05  FILLER                   PIC X(17)    VALUE "PASSWORD ON FILE".
016500     05  FILLER                   PIC X(80)    VALUE SPACES.
016600
016700 01  TOTALS-LINE.
016800     05  FILLER                   PIC X(10)    VALUE SPACES.
016900     05  FILLER                   PIC X(23)    VALUE "TOTAL ADMINS ON FILE:".
017000     05  O-ADM-COUNT              PIC ZZ9.
017100     05  FILLER                   PIC X(96)    VALUE SPACES.
017200
017300 01  BLANK-LINE.
017400     05  FILLER                   PIC X(132)   VALUE SPACES.
017500
017600 01  ERROR-TITLE.
017700     05  FILLER                   PIC X(07)    VALUE "ADM ID".
017800     05  FILLER                   PIC X(04)    VALUE SPACES.
017900     05  FILLER                   PIC X(04)    VALUE "NAME".
018000     05  FILLER                   PIC X(16)    VALUE SPACES.
018100     05  FILLER                   PIC X(06)    VALUE "REASON".
018200     05  FILLER                   PIC X(95)    VALUE SPACES.
018300
018400 01  ERROR-LINE.
018500     05  EO-ADM-ID                PIC 9(06).
018600     05  FILLER                   PIC X(05)    VALUE SPACES.
018700     05  EO-NOMBRE                PIC X(20).
018800     05  FILLER                   PIC X(01)    VALUE SPACES.
018900     05  EO-ERR-MSG               PIC X(02).
019000     05  FILLER                   PIC X(98)    VALUE SPACES.
019100
019200 01  ERROR-TOTAL-LINE.
019300     05  FILLER                   PIC X(10)    VALUE SPACES.
019400     05  FILLER                   PIC X(25)    VALUE
019500             "TOTAL TRANSACTIONS REJECT".
019600     05  FILLER                   PIC X(03)    VALUE "ED:".
019700     05  O-ERR-CTR                PIC ZZ,ZZ9.
019800     05  FILLER                   PIC X(89)    VALUE SPACES.
019900
020000 PROCEDURE DIVISION.
020100
020200 0000-ADMMNT.
020300     PERFORM 1000-INIT.
020400     PERFORM 2000-MAINLINE
020500         UNTIL MORE-TXNS = "NO".
020600     PERFORM 3000-CLOSING.
020700     STOP RUN.
020800
020900 1000-INIT.
021000     PERFORM 1050-GET-SYS-DATE.
021100
021200     OPEN INPUT  ADMIN-MASTER-IN.
021300     OPEN INPUT  ADMIN-TXN-IN.
021400     OPEN OUTPUT ADMIN-MASTER-OUT.
021500     OPEN OUTPUT ADM-RPT.
021600
021700     PERFORM 1100-LOAD-ADM-TABLE
021800         UNTIL WS-LOAD-DONE = "YES".
021900
022000     PERFORM 9000-READ-TXN.
022100     PERFORM 9900-HEADING.
022200     PERFORM 9100-ERR-HEADING.
022300
022400 1050-GET-SYS-DATE.
022500     ACCEPT WS-DATE-ACCEPT FROM DATE.
022600     IF WS-ACC-YY < 50
022700         MOVE 2000 TO WS-CENTURY
022800     ELSE
022900         MOVE 1900 TO WS-CENTURY
023000     END-IF.
023100     COMPUTE WS-SYS-YYYY = WS-CENTURY + WS-ACC-YY.
023200     MOVE WS-ACC-MM TO WS-SYS-MM.
023300     MOVE WS-ACC-DD TO WS-SYS-DD.
023400     MOVE WS-SYS-MM TO O-MONTH.
023500     MOVE WS-SYS-DD TO O-DAY.
023600     MOVE WS-SYS-YYYY TO O-YEAR.
023700
023800 1100-LOAD-ADM-TABLE.
023900     READ ADMIN-MASTER-IN
024000         AT END
024100             MOVE "YES" TO WS-LOAD-DONE
024200             GO TO 1100-EXIT.
024300     ADD 1 TO WS-ADM-COUNT.
024400     MOVE WS-ADM-COUNT TO WS-ADM-IX.
024500     MOVE AI-ADM-ID   TO AM-ADM-ID (WS-ADM-IX).
024600     MOVE AI-NOMBRE   TO AM-NOMBRE (WS-ADM-IX).
024700     MOVE AI-PASSWORD TO AM-PASSWORD (WS-ADM-IX).
024800
024900 1100-EXIT.
025000     EXIT.
025100
025200 2000-MAINLINE.
025300     PERFORM 2100-VALIDATION THRU 2100-EXIT.
025400
025500     IF TXN-IN-ERROR
025600         PERFORM 2200-ERROR-PRT
025700     ELSE
025800         PERFORM 2300-APPLY-TXN
025900     END-IF.
026000
026100     PERFORM 9000-READ-TXN.
026200
026300 2100-VALIDATION.
026400     MOVE "N" TO ERR-SWITCH.
026500     MOVE SPACES TO O-ERR-MSG.
026600     MOVE ZERO TO WS-FOUND-IX.
026700     MOVE ZERO TO WS-DUP-IX.
026800
026900     IF ATX-NOMBRE = SPACES
027000         MOVE "Y" TO ERR-SWITCH
027100         MOVE "V1" TO O-ERR-MSG
027200         GO TO 2100-EXIT
027300     END-IF.
027400
027500     IF ATX-PASSWORD = SPACES
027600         MOVE "Y" TO ERR-SWITCH
027700         MOVE "V1" TO O-ERR-MSG
027800         GO TO 2100-EXIT
027900     END-IF.
028000
028100     PERFORM 8200-FIND-DUP-NAME.
028200
028300     IF ATX-ADD
028400         IF WS-DUP-IX > ZERO
028500             MOVE "Y" TO ERR-SWITCH
028600             MOVE "D1" TO O-ERR-MSG
028700         END-IF
028800     ELSE
028900         PERFORM 8100-FIND-ADMIN
029000         IF WS-FOUND-IX = ZERO
029100             MOVE "Y" TO ERR-SWITCH
029200             MOVE "N1" TO O-ERR-MSG
029300         ELSE
029400             IF WS-DUP-IX > ZERO AND WS-DUP-IX NOT = WS-FOUND-IX
029500                 MOVE "Y" TO ERR-SWITCH
029600                 MOVE "D1" TO O-ERR-MSG
029700             END-IF
029800         END-IF
029900     END-IF.
030000
030100 2100-EXIT.
030200     EXIT.
030300
030400 2200-ERROR-PRT.
030500     ADD 1 TO C-ERR-CTR.
030600     MOVE ATX-ADM-ID  TO EO-ADM-ID.
030700     MOVE ATX-NOMBRE  TO EO-NOMBRE.
030800     MOVE O-ERR-MSG   TO EO-ERR-MSG.
030900
031000     WRITE PRTLINE
031100         FROM ERROR-LINE
031200             AFTER ADVANCING 1 LINE
031300                 AT EOP
031400                     PERFORM 9100-ERR-HEADING.
031500
031600 2300-APPLY-TXN.
031700     ADD 1 TO C-ACCEPT-CTR.
031800
031900     IF ATX-ADD
032000         ADD 1 TO WS-ADM-COUNT
032100         MOVE WS-ADM-COUNT TO WS-ADM-IX
032200         MOVE ATX-ADM-ID   TO AM-ADM-ID (WS-ADM-IX)
032300         MOVE ATX-NOMBRE   TO AM-NOMBRE (WS-ADM-IX)
032400         MOVE ATX-PASSWORD TO AM-PASSWORD (WS-ADM-IX)
032500     ELSE
032600         MOVE ATX-NOMBRE   TO AM-NOMBRE (WS-FOUND-IX)
032700         MOVE ATX-PASSWORD TO AM-PASSWORD (WS-FOUND-IX)
032800     END-IF.
032900
033000     MOVE ATX-ADM-ID TO O-ADM-ID.
033100     MOVE ATX-NOMBRE TO O-NOMBRE.
033200
033300     WRITE PRTLINE
033400         FROM DETAIL-LINE
033500             AFTER ADVANCING 1 LINE
033600                 AT EOP
033700                     PERFORM 9900-HEADING.
033800
033900 8100-FIND-ADMIN.
034000     PERFORM 8110-FIND-ADMIN-TEST
034100         VARYING AM-IX FROM 1 BY 1
034200             UNTIL AM-IX > WS-ADM-COUNT.
034300
034400 8110-FIND-ADMIN-TEST.
034500     IF AM-ADM-ID (AM-IX) = ATX-ADM-ID
034600         SET WS-FOUND-IX TO AM-IX
034700         SET AM-IX TO WS-ADM-COUNT
034800     END-IF.
034900
035000 8200-FIND-DUP-NAME.
035100     MOVE ZERO TO WS-DUP-IX.
035200     PERFORM 8210-FIND-DUP-NAME-TEST
035300         VARYING AM-IX FROM 1 BY 1
035400             UNTIL AM-IX > WS-ADM-COUNT.
035500
035600 8210-FIND-DUP-NAME-TEST.
035700     IF AM-NOMBRE (AM-IX) = ATX-NOMBRE
035800         SET WS-DUP-IX TO AM-IX
035900         SET AM-IX TO WS-ADM-COUNT
036000     END-IF.
036100
036200 3000-CLOSING.
036300     PERFORM 3100-REWRITE-MASTER.
036400     PERFORM 3200-TOTALS.
036500     PERFORM 3300-ERROR-TOTAL.
036600
036700     CLOSE ADMIN-MASTER-IN.
036800     CLOSE ADMIN-TXN-IN.
036900     CLOSE ADMIN-MASTER-OUT.
037000     CLOSE ADM-RPT.
037100
037200 3100-REWRITE-MASTER.
037300     PERFORM 3110-REWRITE-ONE-ADMIN
037400         VARYING WS-ADM-IX FROM 1 BY 1
037500             UNTIL WS-ADM-IX > WS-ADM-COUNT.
037600
037700 3110-REWRITE-ONE-ADMIN.
037800     MOVE SPACES TO ADM-REC-OUT.
037900     MOVE AM-ADM-ID (WS-ADM-IX)   TO AO-ADM-ID.
038000     MOVE AM-NOMBRE (WS-ADM-IX)   TO AO-NOMBRE.
038100     MOVE AM-PASSWORD (WS-ADM-IX) TO AO-PASSWORD.
038200     WRITE ADM-REC-OUT.
038300
038400 3200-TOTALS.
038500     MOVE WS-ADM-COUNT TO O-ADM-COUNT.
038600     WRITE PRTLINE
038700         FROM TOTALS-LINE
038800             AFTER ADVANCING 2 LINES.
038900
039000 3300-ERROR-TOTAL.
039100     MOVE C-ERR-CTR TO O-ERR-CTR.
039200     WRITE PRTLINE
039300         FROM ERROR-TOTAL-LINE
039400             AFTER ADVANCING 2 LINES.
039500
039600 9000-READ-TXN.
039700     READ ADMIN-TXN-IN
039800         AT END
039900             MOVE "NO" TO MORE-TXNS.
040000
040100 9100-ERR-HEADING.
040200     WRITE PRTLINE
040300         FROM BLANK-LINE
040400             AFTER ADVANCING 2 LINES.
040500     WRITE PRTLINE
040600         FROM ERROR-TITLE
040700             AFTER ADVANCING 1 LINE.
040800
040900 9900-HEADING.
041000     ADD 1 TO C-PCTR.
041100     MOVE C-PCTR TO O-PCTR.
041200
041300     WRITE PRTLINE
041400         FROM COMPANY-TITLE
041500             AFTER ADVANCING PAGE.
041600     WRITE PRTLINE
041700         FROM DETAIL-TITLE
041800             AFTER ADVANCING 2 LINES.
041900     WRITE PRTLINE
042000         FROM BLANK-LINE
042100             AFTER ADVANCING 1 LINE.
